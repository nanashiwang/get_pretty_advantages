000010*****************************************************************
000020*                                                               *
000030*             Proxy IP Pool Usage Recalculation Run              *
000040*   Recounts env-slot usage per pool entry, validates and posts  *
000050*    assignment requests, allocates new env slot names           *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120***
000130      program-id.         ceipusg.
000140***
000150*    Author.             S. N. Obi.
000160***
000170*    Installation.       Coinworks Systems Division.
000180***
000190*    Date-Written.       03/12/90.
000200***
000210*    Date-Compiled.
000220***
000230*    Security.           Coinworks Internal Use Only - Not For
000240*                        External Distribution.
000250***
000260*    Remarks.            Rebuilds IPP-USAGE-COUNT from the ENVS file
000270*                        (never trusted carried forward), then works
000280*                        an assignment-request file, validating each
000290*                        pool entry for capacity and expiry, creating
000300*                        and naming new env slots as needed, and
000310*                        logging each env's composite sync value.
000320***
000330*    Called modules.     None.
000340***
000350*    Files used.
000360*                        ENVS           input/output, old/new master.
000370*                        IPPOOL         input/output, old/new master.
000380*                        IP-ASSIGN-REQS input.
000390***
000400* Changes:
000410* 03/12/90 sno -       Original coding.
000420* 11/05/93 sno -   .02 Capacity check corrected to exclude the
000430*                      requesting env's own current assignment - was
000440*                      rejecting harmless re-assign-to-same-pool
000450*                      requests - CR-114.
000460* 28/09/96 tlm -   .03 Gap-reuse name allocation added for new env
000470*                      slots, was assigning Env-Id + 888 blindly.
000480* 22/06/98 cds -   1.1 Year 2000 review - Ipp-Expire-Date already
000490*                      carries a 4-digit century, no change needed.
000500* 14/03/07 cds -   1.2 Usage count now rebuilt a second time after the
000510*                      assignment pass, not just before it, so the
000520*                      written IPPOOL-NEW reflects the final state.
000530* 19/11/15 wbk -   1.3 Sync value logging split out of the assignment
000540*                      loop into its own pass - was being skipped for
000550*                      env slots with no request this run.
000560* 05/08/25 pao -   1.4 Reviewed for coin-platform migration project,
000570*                      no logic change, comments only.
000572* 10/08/26 vbc -   1.5 ZZ040-Evaluate-Message was declared but never
000574*                      PERFORMed on any abnormal status - wired into
000576*                      every check, moving the relevant status into
000578*                      Env-File-Status first where needed - CR-118.
000580***
000590 environment             division.
000600*===============================
000610*
000620 configuration           section.
000630 source-computer.        coinworks.
000640 object-computer.        coinworks.
000650 special-names.
000660     C01 is Top-Of-Form
000670     UPSI-0
000680     class Ce-Digits is "0" thru "9".
000690*
000700 input-output            section.
000710 file-control.
000720 copy "selceenv.cob".
000730 copy "selceipp.cob".
000740*
000750     select   Ip-Assign-Req-File assign     "IP-ASSIGN-REQS"
000760                      organization line sequential
000770                      status       Iar-File-Status.
000780*
000790     select   Envs-New-File       assign    "ENVS-NEW"
000800                      organization line sequential
000810                      status       Enw-File-Status.
000820*
000830     select   Ippool-New-File     assign    "IPPOOL-NEW"
000840                      organization line sequential
000850                      status       Ipw-File-Status.
000860*
000870 data                    division.
000880*===============================
000890*
000900 file section.
000910*
000920 copy "fdceenv.cob".
000930 copy "fdceipp.cob".
000940*
000950 fd  Ip-Assign-Req-File.
000960 01  Iar-Record.
000970     03  Iar-Env-Id             pic 9(10)  comp.
000980     03  Iar-Pool-Id            pic 9(06)  comp.
000990     03  Iar-Proc-Date          pic 9(08)  comp.
000995     03  Iar-Proc-Date-X redefines Iar-Proc-Date.
000996         05  Iar-Proc-CC        pic 99.
000997         05  Iar-Proc-YY        pic 99.
000998         05  Iar-Proc-MM        pic 99.
000999         05  Iar-Proc-DD        pic 99.
001000     03  filler                 pic x(12).
001010*
001020 fd  Envs-New-File.
001030 01  Enw-Record.
001040     03  Enw-Env-Id             pic 9(10)   comp.
001050     03  Enw-Env-Name           pic x(10).
001060     03  Enw-Env-Value          pic x(40).
001070     03  Enw-Env-Ip-Id          pic 9(06)   comp.
001080     03  Enw-Env-Status         pic x(07).
001090     03  Enw-Env-Remark         pic x(20).
001100     03  filler                 pic x(09).
001110*
001120 fd  Ippool-New-File.
001130 01  Ipw-Record.
001140     03  Ipw-Id                 pic 9(06)   comp.
001150     03  Ipw-Addr               pic x(15).
001160     03  Ipw-Port               pic 9(05)   comp.
001170     03  Ipw-User               pic x(15).
001180     03  Ipw-Pass               pic x(15).
001190     03  Ipw-Region             pic x(10).
001200     03  Ipw-Expire-Date        pic 9(08)   comp.
001205     03  Ipw-Expire-Date-X redefines Ipw-Expire-Date.
001206         05  Ipw-Expire-CCYY    pic 9(04).
001207         05  Ipw-Expire-MM      pic 99.
001208         05  Ipw-Expire-DD      pic 99.
001210     03  Ipw-Max-Users          pic 9(03)   comp.
001220     03  Ipw-Status             pic x(08).
001230     03  Ipw-Usage-Count        pic 9(05)   comp.
001240     03  filler                 pic x(09).
001250*
001260 working-storage section.
001270*-----------------------
001280 77  Prog-Name               pic x(17) value "CEIPUSG  (1.5.0)".
001290*
001300 copy "wscecom.cob".
001310*
001320 01  WS-File-Statuses.
001330     03  Iar-File-Status        pic xx      value "00".
001340     03  Enw-File-Status        pic xx      value "00".
001350     03  Ipw-File-Status        pic xx      value "00".
001360*
001370 01  WS-Recs-Read             binary-long unsigned value zero.
001380*
001390 01  WS-Max-Envs                pic 9(5) comp value 2000.
001400 01  WS-Env-Count                pic 9(5) comp value zero.
001410 01  CE-Env-Table.
001420     03  CE-Env-Entry            occurs 1 to 2000 times
001430                                  depending on WS-Env-Count
001440                                  indexed by Env-Idx.
001450         05  TE-Env-Id           pic 9(10)  comp.
001460         05  TE-Env-Name         pic x(10).
001470         05  TE-Env-Value        pic x(40).
001480         05  TE-Env-Ip-Id        pic 9(06)  comp.
001490         05  TE-Env-Status       pic x(07).
001500         05  TE-Env-Remark       pic x(20).
001510*
001520 01  WS-Max-Pools                pic 9(5) comp value 1000.
001530 01  WS-Pool-Count                pic 9(5) comp value zero.
001540 01  CE-Pool-Table.
001550     03  CE-Pool-Entry            occurs 1 to 1000 times
001560                                   depending on WS-Pool-Count
001570                                   indexed by Pool-Idx.
001580         05  TP-Id               pic 9(06)   comp.
001590         05  TP-Addr             pic x(15).
001600         05  TP-Port             pic 9(05)   comp.
001610         05  TP-User             pic x(15).
001620         05  TP-Pass             pic x(15).
001630         05  TP-Region           pic x(10).
001640         05  TP-Expire-Date      pic 9(08)   comp.
001645         05  TP-Expire-Date-X redefines TP-Expire-Date.
001646             07  TP-Expire-CCYY  pic 9(04).
001647             07  TP-Expire-MM    pic 99.
001648             07  TP-Expire-DD    pic 99.
001650         05  TP-Max-Users        pic 9(03)   comp.
001660         05  TP-Status           pic x(08).
001670         05  TP-Usage-Count      pic 9(05)   comp.
001680*
001690 01  WS-Switches.
001700     03  WS-Env-Eof-Sw        pic x       value "N".
001710         88  Env-Eof                   value "Y".
001720     03  WS-Pool-Eof-Sw       pic x       value "N".
001730         88  Pool-Eof                   value "Y".
001740     03  WS-Iar-Eof-Sw        pic x       value "N".
001750         88  Iar-Eof                   value "Y".
001760     03  WS-Found-Sw          pic x       value "N".
001770         88  WS-Found                  value "Y".
001775     03  filler               pic x(02).
001780*
001790 01  WS-Counts.
001800     03  WS-Accepted-Count     binary-long unsigned value zero.
001810     03  WS-Rejected-Count     binary-long unsigned value zero.
001820     03  WS-New-Env-Count      binary-long unsigned value zero.
001825     03  filler                pic x(02).
001830*
001840 01  WS-Used-Name-Work.
001850     03  WS-Used-Names         pic 9 occurs 888 times value zero.
001860     03  WS-Lowest-Free        binary-long unsigned value zero.
001865     03  filler                pic x(02).
001870*
001880 01  WS-Suffix-Work.
001890     03  WS-P                  binary-long unsigned.
001900     03  WS-Suffix-Val         binary-long unsigned.
001910     03  WS-Suffix-Len         binary-long unsigned.
001920     03  WS-Suffix-Ok-Sw       pic x.
001930         88  WS-Suffix-Ok               value "Y".
001940     03  WS-Suffix-Stop-Sw     pic x.
001950         88  WS-Suffix-Stopped          value "Y".
001960     03  WS-One-Digit          pic 9.
001965     03  filler                pic x(02).
001970*
001980 01  WS-New-Name-Work.
001990     03  WS-New-Name           pic x(10)   value spaces.
002000     03  WS-N-1digit           pic 9.
002010     03  WS-N-2digit           pic 99.
002020     03  WS-N-3digit           pic 999.
002025     03  filler                pic x(02).
002030*
002040 01  WS-Resolve-Work.
002050     03  WS-Target-Pool-Idx     binary-long  unsigned.
002060     03  WS-Old-Pool-Idx        binary-long  unsigned.
002070     03  WS-Env-Row-Idx         binary-long  unsigned.
002075     03  filler                 pic x(02).
002080*
002090 01  WS-Sync-Work.
002100     03  WS-Proxy-Url           pic x(60)   value spaces.
002110     03  WS-Sync-Value          pic x(120)  value spaces.
002115     03  filler                 pic x(02).
002120*
002130 01  WS-Eval-Msg              pic x(40)   value spaces.
002140 01  WS-Term-Code             pic 9       value zero.
002150*
002160 procedure  division.
002170*===============================
002180*
002190 aa000-Main                   section.
002200************************************
002210     display  Prog-Name " - IP Pool Usage Recalc - Starting".
002220*
002230     perform  aa010-Load-Tables.
002240     perform  aa020-Recalc-Usage.
002250     perform  aa030-Process-Assignments thru aa030-exit
002260              until Iar-Eof.
002270     perform  aa020-Recalc-Usage.
002280     perform  aa040-Build-Sync-Values.
002290     perform  aa050-Write-Masters.
002300*
002310     display  "CEIPUSG - Accepted    : " WS-Accepted-Count.
002320     display  "CEIPUSG - Rejected    : " WS-Rejected-Count.
002330     display  "CEIPUSG - New envs    : " WS-New-Env-Count.
002340     display  Prog-Name " - Completed".
002350     goback.
002360*
002370 aa000-Exit.  exit section.
002380*
002390 aa010-Load-Tables             section.
002400***************************************
002410     open     input Ce-Env-File.
002420     if       Env-File-Status not = "00"
002421              perform  zz040-Evaluate-Message thru zz040-exit
002430              display  CE001 " ENVS"
002431              display  WS-Eval-Msg
002440              move     1 to WS-Term-Code
002450              goback.
002460     perform  aa011-Load-One-Env thru aa011-exit
002470              until Env-Eof.
002480     close    Ce-Env-File.
002490*
002500     open     input Ce-Pool-File.
002510     if       Ipp-File-Status not = "00"
002511              move     Ipp-File-Status to Env-File-Status
002512              perform  zz040-Evaluate-Message thru zz040-exit
002520              display  CE001 " IPPOOL"
002521              display  WS-Eval-Msg
002530              move     1 to WS-Term-Code
002540              goback.
002550     perform  aa012-Load-One-Pool thru aa012-exit
002560              until Pool-Eof.
002570     close    Ce-Pool-File.
002580 aa010-exit.  exit.
002590*
002600 aa011-Load-One-Env.
002610     read     Ce-Env-File at end
002620              move "Y" to WS-Env-Eof-Sw
002630              go to aa011-exit
002640     end-read.
002650     if       WS-Env-Count < WS-Max-Envs
002660              add 1 to WS-Env-Count
002670              move Env-Id      to TE-Env-Id      (WS-Env-Count)
002680              move Env-Name    to TE-Env-Name    (WS-Env-Count)
002690              move Env-Value   to TE-Env-Value   (WS-Env-Count)
002700              move Env-Ip-Id   to TE-Env-Ip-Id   (WS-Env-Count)
002710              move Env-Status  to TE-Env-Status  (WS-Env-Count)
002720              move Env-Remark  to TE-Env-Remark  (WS-Env-Count)
002730     else
002740              display CE004 "Envs"
002750     end-if.
002760 aa011-exit.  exit.
002770*
002780 aa012-Load-One-Pool.
002790     read     Ce-Pool-File at end
002800              move "Y" to WS-Pool-Eof-Sw
002810              go to aa012-exit
002820     end-read.
002830     if       WS-Pool-Count < WS-Max-Pools
002840              add 1 to WS-Pool-Count
002850              move Ipp-Id           to TP-Id           (WS-Pool-Count)
002860              move Ipp-Addr         to TP-Addr         (WS-Pool-Count)
002870              move Ipp-Port         to TP-Port         (WS-Pool-Count)
002880              move Ipp-User         to TP-User         (WS-Pool-Count)
002890              move Ipp-Pass         to TP-Pass         (WS-Pool-Count)
002900              move Ipp-Region       to TP-Region       (WS-Pool-Count)
002910              move Ipp-Expire-Date  to TP-Expire-Date  (WS-Pool-Count)
002920              move Ipp-Max-Users    to TP-Max-Users    (WS-Pool-Count)
002930              move Ipp-Status       to TP-Status       (WS-Pool-Count)
002940              move zero             to TP-Usage-Count  (WS-Pool-Count)
002950     else
002960              display CE004 "Pools"
002970     end-if.
002980 aa012-exit.  exit.
002990*
003000 aa020-Recalc-Usage             section.
003010****************************************
003020* Usage is always rebuilt from scratch off the env table's current
003030* Env-Ip-Id values - never trusted carried forward from the file.
003040*
003050     set      Pool-Idx to 1.
003060     perform  aa021-Recalc-One-Pool thru aa021-exit
003070              varying Pool-Idx from 1 by 1
003080              until Pool-Idx > WS-Pool-Count.
003090 aa020-exit.  exit.
003100*
003110 aa021-Recalc-One-Pool.
003120     move     zero to TP-Usage-Count (Pool-Idx).
003130     set      Env-Idx to 1.
003140     perform  aa022-Tally-One-Env thru aa022-exit
003150              varying Env-Idx from 1 by 1
003160              until Env-Idx > WS-Env-Count.
003170 aa021-exit.  exit.
003180*
003190 aa022-Tally-One-Env.
003200     if       TE-Env-Ip-Id (Env-Idx) = TP-Id (Pool-Idx)
003210              add 1 to TP-Usage-Count (Pool-Idx)
003220     end-if.
003230 aa022-exit.  exit.
003240*
003250 aa030-Process-Assignments      section.
003260****************************************
003270* One IP-ASSIGN-REQS record per call - find or create the env slot,
003280* validate the requested pool, post the assignment or reject.
003290*
003300     if       WS-Recs-Read = zero
003310              open     input Ip-Assign-Req-File
003320              if       Iar-File-Status not = "00"
003321                       move     Iar-File-Status to Env-File-Status
003322                       perform  zz040-Evaluate-Message thru zz040-exit
003330                       display  CE001 " IP-ASSIGN-REQS"
003331                       display  WS-Eval-Msg
003340                       move     1 to WS-Term-Code
003350                       goback
003360              end-if
003370              add      1 to WS-Recs-Read.
003380*
003390     read     Ip-Assign-Req-File at end
003400              move "Y" to WS-Iar-Eof-Sw
003410              close Ip-Assign-Req-File
003420              go to aa030-exit
003430     end-read.
003440*
003450     move     "N" to WS-Found-Sw.
003460     set      Env-Idx to 1.
003470     perform  ab010-Search-Env-By-Id thru ab010-exit
003480              varying Env-Idx from 1 by 1
003490              until Env-Idx > WS-Env-Count
003500                 or WS-Found.
003510     if       not WS-Found
003520              perform  ab900-Allocate-New-Env thru ab900-exit
003530              if       not WS-Found
003540                       display  "CEIPUSG - Env name pool exhausted, "
003550                                 "request for env " Iar-Env-Id
003560                                 " rejected."
003570                       add  1 to WS-Rejected-Count
003580                       go to aa030-exit
003590              end-if
003600     end-if.
003610     move     Env-Idx to WS-Env-Row-Idx.
003620*
003630     move     "N" to WS-Found-Sw.
003640     set      Pool-Idx to 1.
003650     perform  ab020-Search-Pool-By-Id thru ab020-exit
003660              varying Pool-Idx from 1 by 1
003670              until Pool-Idx > WS-Pool-Count
003680                 or WS-Found.
003690     if       not WS-Found
003700       or     TP-Status (Pool-Idx) = "DISABLED"
003710              display  "CEIPUSG - Pool " Iar-Pool-Id
003720                        " missing or disabled - rejected."
003730              add      1 to WS-Rejected-Count
003740              go to aa030-exit
003750     end-if.
003760     move     Pool-Idx to WS-Target-Pool-Idx.
003770*
003780     if       TP-Expire-Date (WS-Target-Pool-Idx) not = zero
003790       and    TP-Expire-Date (WS-Target-Pool-Idx) < Iar-Proc-Date
003800              display  "CEIPUSG - Pool " Iar-Pool-Id
003810                        " expired - rejected."
003820              add      1 to WS-Rejected-Count
003830              go to aa030-exit
003840     end-if.
003850*
003860     if       TE-Env-Ip-Id (WS-Env-Row-Idx) = Iar-Pool-Id
003870              add      1 to WS-Accepted-Count
003880              go to aa030-exit
003890     end-if.
003900*
003910     if       TP-Usage-Count (WS-Target-Pool-Idx)
003920                 >= TP-Max-Users (WS-Target-Pool-Idx)
003930              display  "CEIPUSG - Pool " Iar-Pool-Id
003940                        " at capacity - rejected."
003950              add      1 to WS-Rejected-Count
003960              go to aa030-exit
003970     end-if.
003980*
003990     if       TE-Env-Ip-Id (WS-Env-Row-Idx) not = zero
004000              move     "N" to WS-Found-Sw
004010              set      Pool-Idx to 1
004020              move     TE-Env-Ip-Id (WS-Env-Row-Idx) to WS-Old-Pool-Idx
004030              perform  ab030-Search-Pool-By-Old-Id thru ab030-exit
004040                       varying Pool-Idx from 1 by 1
004050                       until Pool-Idx > WS-Pool-Count
004060                          or WS-Found
004070              if       WS-Found
004080                       subtract 1 from TP-Usage-Count (Pool-Idx)
004090              end-if
004100     end-if.
004110*
004120     move     Iar-Pool-Id to TE-Env-Ip-Id (WS-Env-Row-Idx).
004130     add      1 to TP-Usage-Count (WS-Target-Pool-Idx).
004140     add      1 to WS-Accepted-Count.
004150 aa030-exit.  exit.
004160*
004170 ab010-Search-Env-By-Id.
004180     if       TE-Env-Id (Env-Idx) = Iar-Env-Id
004190              move "Y" to WS-Found-Sw
004200     end-if.
004210 ab010-exit.  exit.
004220*
004230 ab020-Search-Pool-By-Id.
004240     if       TP-Id (Pool-Idx) = Iar-Pool-Id
004250              move "Y" to WS-Found-Sw
004260     end-if.
004270 ab020-exit.  exit.
004280*
004290 ab030-Search-Pool-By-Old-Id.
004300     if       TP-Id (Pool-Idx) = WS-Old-Pool-Idx
004310              move "Y" to WS-Found-Sw
004320     end-if.
004330 ab030-exit.  exit.
004340*
004350 ab900-Allocate-New-Env         section.
004360****************************************
004370* Marks every name currently in use, picks the lowest free integer
004380* 1..888, builds KSCKnnn and inserts a new table row for the
004390* requesting env id - sets WS-Found to Y on success, N when all 888
004400* names are taken.
004410*
004420     move     "N" to WS-Found-Sw.
004430     move     zero to WS-Lowest-Free.
004440     perform  ab901-Clear-One-Flag thru ab901-exit
004450              varying WS-P from 1 by 1
004460              until WS-P > 888.
004470*
004480     set      Env-Idx to 1.
004490     perform  ab910-Mark-One-Env-Name thru ab910-exit
004500              varying Env-Idx from 1 by 1
004510              until Env-Idx > WS-Env-Count.
004520*
004530     perform  ab920-Check-One-Slot thru ab920-exit
004540              varying WS-P from 1 by 1
004550              until WS-P > 888
004560                 or WS-Lowest-Free not = zero.
004570     if       WS-Lowest-Free = zero
004580              go to ab900-exit
004590     end-if.
004600*
004610     perform  ab930-Build-New-Name thru ab930-exit.
004620*
004630     if       WS-Env-Count < WS-Max-Envs
004640              add  1 to WS-Env-Count
004650              move Iar-Env-Id    to TE-Env-Id      (WS-Env-Count)
004660              move WS-New-Name   to TE-Env-Name    (WS-Env-Count)
004670              move spaces        to TE-Env-Value   (WS-Env-Count)
004680              move zero          to TE-Env-Ip-Id   (WS-Env-Count)
004690              move "VALID  "     to TE-Env-Status  (WS-Env-Count)
004700              move spaces        to TE-Env-Remark  (WS-Env-Count)
004710              set  Env-Idx       to WS-Env-Count
004720              move "Y" to WS-Found-Sw
004730              add  1 to WS-New-Env-Count
004740     else
004750              display CE004 "Envs"
004760     end-if.
004770 ab900-exit.  exit.
004780*
004790 ab901-Clear-One-Flag.
004800     move     zero to WS-Used-Names (WS-P).
004810 ab901-exit.  exit.
004820*
004830 ab910-Mark-One-Env-Name.
004840     perform  ab911-Parse-Name-Suffix thru ab911-exit.
004850     if       WS-Suffix-Ok
004860       and    WS-Suffix-Val >= 1
004870       and    WS-Suffix-Val <= 888
004880              move 1 to WS-Used-Names (WS-Suffix-Val)
004890     end-if.
004900 ab910-exit.  exit.
004910*
004920* A name of the form KSCKnnn - bare KSCK (no digits) counts as 1,
004930* a non-numeric or out-of-range suffix is simply ignored.
004940 ab911-Parse-Name-Suffix.
004950     move     zero to WS-Suffix-Val WS-Suffix-Len.
004960     move     "Y"  to WS-Suffix-Ok-Sw.
004970     move     "N"  to WS-Suffix-Stop-Sw.
004980     if       TE-Env-Name (Env-Idx) (1:4) not = "KSCK"
004990              move "N" to WS-Suffix-Ok-Sw
005000              go to ab911-exit
005010     end-if.
005020     perform  ab912-Parse-One-Char thru ab912-exit
005030              varying WS-P from 5 by 1
005040              until WS-P > 10
005050                 or WS-Suffix-Stopped.
005060     if       WS-Suffix-Ok and WS-Suffix-Len = 0
005070              move 1 to WS-Suffix-Val
005080     end-if.
005090 ab911-exit.  exit.
005100*
005110 ab912-Parse-One-Char.
005120     if       TE-Env-Name (Env-Idx) (WS-P:1) = space
005130              move "Y" to WS-Suffix-Stop-Sw
005140     else
005150       if     TE-Env-Name (Env-Idx) (WS-P:1) is numeric
005160              move TE-Env-Name (Env-Idx) (WS-P:1) to WS-One-Digit
005170              compute WS-Suffix-Val = WS-Suffix-Val * 10 + WS-One-Digit
005180              add  1 to WS-Suffix-Len
005190       else
005200              move "N" to WS-Suffix-Ok-Sw
005210              move "Y" to WS-Suffix-Stop-Sw
005220       end-if
005230     end-if.
005240 ab912-exit.  exit.
005250*
005260 ab920-Check-One-Slot.
005270     if       WS-Used-Names (WS-P) = zero
005280              move WS-P to WS-Lowest-Free
005290     end-if.
005300 ab920-exit.  exit.
005310*
005320 ab930-Build-New-Name.
005330     move     spaces to WS-New-Name.
005340     if       WS-Lowest-Free < 10
005350              move WS-Lowest-Free to WS-N-1digit
005360              string "KSCK" delimited by size
005370                     WS-N-1digit delimited by size
005380                     into WS-New-Name
005390     else
005400       if     WS-Lowest-Free < 100
005410              move WS-Lowest-Free to WS-N-2digit
005420              string "KSCK" delimited by size
005430                     WS-N-2digit delimited by size
005440                     into WS-New-Name
005450       else
005460              move WS-Lowest-Free to WS-N-3digit
005470              string "KSCK" delimited by size
005480                     WS-N-3digit delimited by size
005490                     into WS-New-Name
005500       end-if
005510     end-if.
005520 ab930-exit.  exit.
005530*
005540 aa040-Build-Sync-Values        section.
005550****************************************
005560* Composite value remark # cookie # proxy-url, per env slot that
005570* carries a pool assignment - log only, no file carries this string.
005580*
005590     set      Env-Idx to 1.
005600     perform  aa041-Build-One-Sync thru aa041-exit
005610              varying Env-Idx from 1 by 1
005620              until Env-Idx > WS-Env-Count.
005630 aa040-exit.  exit.
005640*
005650 aa041-Build-One-Sync.
005660     move     spaces to WS-Proxy-Url.
005670     if       TE-Env-Ip-Id (Env-Idx) = zero
005680              go to aa041-log
005690     end-if.
005700     move     "N" to WS-Found-Sw.
005710     set      Pool-Idx to 1.
005720     perform  ab020-Search-Pool-By-Id-2 thru ab020-exit-2
005730              varying Pool-Idx from 1 by 1
005740              until Pool-Idx > WS-Pool-Count
005750                 or WS-Found.
005760     if       not WS-Found
005770              go to aa041-log
005780     end-if.
005790     perform  ab040-Build-Proxy-Url thru ab040-exit.
005800 aa041-log.
005810     move     spaces to WS-Sync-Value.
005820     string   TE-Env-Remark (Env-Idx) delimited by space
005830              "#"                     delimited by size
005840              TE-Env-Value  (Env-Idx) delimited by space
005850              "#"                     delimited by size
005860              WS-Proxy-Url            delimited by space
005870              into WS-Sync-Value.
005880     display  "CEIPUSG - Env " TE-Env-Id (Env-Idx)
005890               " sync value " WS-Sync-Value.
005900 aa041-exit.  exit.
005910*
005920 ab020-Search-Pool-By-Id-2.
005930     if       TP-Id (Pool-Idx) = TE-Env-Ip-Id (Env-Idx)
005940              move "Y" to WS-Found-Sw
005950     end-if.
005960 ab020-exit-2. exit.
005970*
005980* user:pass@ip:port when both credentials present, user@ip:port
005990* with only a username, ip:port otherwise.
006000 ab040-Build-Proxy-Url.
006010     if       TP-User (Pool-Idx) not = spaces
006020              if   TP-Pass (Pool-Idx) not = spaces
006030                   string TP-User (Pool-Idx) delimited by space
006040                          ":"                delimited by size
006050                          TP-Pass (Pool-Idx) delimited by space
006060                          "@"                delimited by size
006070                          TP-Addr (Pool-Idx) delimited by space
006080                          ":"                delimited by size
006090                          TP-Port (Pool-Idx) delimited by size
006100                          into WS-Proxy-Url
006110              else
006120                   string TP-User (Pool-Idx) delimited by space
006130                          "@"                delimited by size
006140                          TP-Addr (Pool-Idx) delimited by space
006150                          ":"                delimited by size
006160                          TP-Port (Pool-Idx) delimited by size
006170                          into WS-Proxy-Url
006180              end-if
006190     else
006200              string   TP-Addr (Pool-Idx) delimited by space
006210                       ":"                delimited by size
006220                       TP-Port (Pool-Idx) delimited by size
006230                       into WS-Proxy-Url
006240     end-if.
006250 ab040-exit.  exit.
006260*
006270 aa050-Write-Masters             section.
006280*****************************************
006290     open     output Envs-New-File.
006300     if       Enw-File-Status not = "00"
006301              move     Enw-File-Status to Env-File-Status
006302              perform  zz040-Evaluate-Message thru zz040-exit
006310              display  CE003 Enw-File-Status
006311              display  WS-Eval-Msg
006320              move     1 to WS-Term-Code
006330              goback.
006340     set      Env-Idx to 1.
006350     perform  aa051-Write-One-Env thru aa051-exit
006360              varying Env-Idx from 1 by 1
006370              until Env-Idx > WS-Env-Count.
006380     close    Envs-New-File.
006390*
006400     open     output Ippool-New-File.
006410     if       Ipw-File-Status not = "00"
006411              move     Ipw-File-Status to Env-File-Status
006412              perform  zz040-Evaluate-Message thru zz040-exit
006420              display  CE003 Ipw-File-Status
006421              display  WS-Eval-Msg
006430              move     1 to WS-Term-Code
006440              goback.
006450     set      Pool-Idx to 1.
006460     perform  aa052-Write-One-Pool thru aa052-exit
006470              varying Pool-Idx from 1 by 1
006480              until Pool-Idx > WS-Pool-Count.
006490     close    Ippool-New-File.
006500 aa050-exit.  exit.
006510*
006520 aa051-Write-One-Env.
006530     move     TE-Env-Id      (Env-Idx) to Enw-Env-Id.
006540     move     TE-Env-Name    (Env-Idx) to Enw-Env-Name.
006550     move     TE-Env-Value   (Env-Idx) to Enw-Env-Value.
006560     move     TE-Env-Ip-Id   (Env-Idx) to Enw-Env-Ip-Id.
006570     move     TE-Env-Status  (Env-Idx) to Enw-Env-Status.
006580     move     TE-Env-Remark  (Env-Idx) to Enw-Env-Remark.
006590     write    Enw-Record.
006600 aa051-exit.  exit.
006610*
006620 aa052-Write-One-Pool.
006630     move     TP-Id          (Pool-Idx) to Ipw-Id.
006640     move     TP-Addr        (Pool-Idx) to Ipw-Addr.
006650     move     TP-Port        (Pool-Idx) to Ipw-Port.
006660     move     TP-User        (Pool-Idx) to Ipw-User.
006670     move     TP-Pass        (Pool-Idx) to Ipw-Pass.
006680     move     TP-Region      (Pool-Idx) to Ipw-Region.
006690     move     TP-Expire-Date (Pool-Idx) to Ipw-Expire-Date.
006700     move     TP-Max-Users   (Pool-Idx) to Ipw-Max-Users.
006710     move     TP-Status      (Pool-Idx) to Ipw-Status.
006720     move     TP-Usage-Count (Pool-Idx) to Ipw-Usage-Count.
006730     write    Ipw-Record.
006740 aa052-exit.  exit.
006750*
006760 zz040-Evaluate-Message        section.
006770****************************************
006780     copy "cefstat.cpy" replacing ==MSG==    by ==WS-Eval-Msg==
006790                                  ==STATUS== by ==Env-File-Status==.
006800 zz040-exit.  exit.
