000010*****************************************************************
000020*                                                               *
000030*                  Wallet Transaction Posting Run               *
000040*       Applies a day's signed WALLET-TXNS to the WALLETS        *
000050*            master, validating withdrawals as it goes           *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120***
000130      program-id.         cewallet.
000140***
000150*    Author.             S. N. Obi.
000160***
000170*    Installation.       Coinworks Systems Division.
000180***
000190*    Date-Written.       07/09/90.
000200***
000210*    Date-Compiled.
000220***
000230*    Security.           Coinworks Internal Use Only - Not For
000240*                        External Distribution.
000250***
000260*    Remarks.            Daily wallet posting run.  Credits post
000270*                        unconditionally; withdrawals are validated
000280*                        against the current balance before they are
000290*                        applied.  A user's first-ever posting
000300*                        auto-creates the wallet at a zero balance.
000310***
000320*    Called modules.     None.
000330***
000340*    Files used.
000350*                        WALLET-TXNS    input, signed postings.
000360*                        WALLETS        input/output, old/new master.
000370*                        LEDGER         output, applied transactions.
000380***
000390* Changes:
000400* 07/09/90 sno -       Original coding.
000410* 14/02/92 sno -   .02 Withdrawal amount must now be strictly greater
000420*                      than zero - a zero withdrawal was posting a
000430*                      no-op ledger line.
000440* 29/10/94 tlm -   .03 Ledger amount now stored signed, withdrawals
000450*                      negative, matching the payroll deduction
000460*                      convention already used on this system.
000470* 16/05/98 cds -   1.1 Year 2000 review - no date fields carried on
000480*                      this file at all - no change required, logged
000490*                      per Y2K audit.
000500* 20/09/05 cds -   1.2 Auto-create wallet at 0.00 documented clearly
000510*                      in aa020 below after a support call mistook a
000520*                      missing wallet for a data error.
000530* 11/01/13 wbk -   1.3 Applied/rejected counts added to run summary.
000540* 06/06/20 rfs -   1.4 Cosmetic - tidy column alignment in display.
000550* 05/08/25 pao -   1.5 Reviewed for coin-platform migration project,
000560*                      no logic change, comments only.
000565* 10/08/26 vbc -   1.6 WALLET-TXNS open guard was testing an
000566*                      undeclared WS-Recs-Read - program would not
000567*                      have linked.  Counter now declared in WS.
000568* 10/08/26 vbc -   1.7 ZZ040-Evaluate-Message was declared but never
000569*                      PERFORMed on any abnormal status - wired into
000570*                      every open status check, moving the relevant
000571*                      status into Wal-File-Status first where it
000572*                      isn't already that field - CR-118.
000573***
000580 environment             division.
000590*===============================
000600*
000610 configuration           section.
000620 source-computer.        coinworks.
000630 object-computer.        coinworks.
000640 special-names.
000650     C01 is Top-Of-Form
000660     UPSI-0
000670     class Ce-Digits is "0" thru "9".
000680*
000690 input-output            section.
000700 file-control.
000710 copy "selcewal.cob".
000720*
000730     select   Wallet-Txn-File    assign      "WALLET-TXNS"
000740                      organization line sequential
000750                      status       Wtx-File-Status.
000760*
000770     select   Wallets-New-File   assign      "WALLETS-NEW"
000780                      organization line sequential
000790                      status       Walw-File-Status.
000800*
000810     select   Ledger-File        assign      "LEDGER"
000820                      organization line sequential
000830                      status       Ldg-File-Status.
000840*
000850 data                    division.
000860*===============================
000870*
000880 file section.
000890*
000900 copy "fdcewal.cob".
000910*
000920 fd  Wallet-Txn-File.
000930 01  Wtx-Record.
000940     03  Wtx-User-Id            pic 9(10)     comp.
000950     03  Wtx-Amount             pic S9(10)V99 comp-3.
000960     03  Wtx-Type               pic x(17).
000965     03  Wtx-Type-Code redefines Wtx-Type pic x(03).
000970     03  Wtx-Ref-Id             pic 9(10)     comp.
000980     03  Wtx-Desc               pic x(40).
000990     03  filler                 pic x(06).
001000*
001010 fd  Wallets-New-File.
001020 01  Walw-Record.
001030     03  Walw-User-Id           pic 9(10)      comp.
001040     03  Walw-Balance           pic S9(10)V99  comp-3.
001050     03  filler                 pic x(12).
001060*
001070 fd  Ledger-File.
001080 01  Ldg-Record.
001090     03  Ldg-User-Id            pic 9(10)     comp.
001100     03  Ldg-Amount             pic S9(10)V99 comp-3.
001110     03  Ldg-Type               pic x(17).
001115     03  Ldg-Type-Code redefines Ldg-Type pic x(03).
001120     03  Ldg-Ref-Id             pic 9(10)     comp.
001130     03  Ldg-Desc               pic x(40).
001140     03  filler                 pic x(06).
001150*
001160 working-storage section.
001170*-----------------------
001180 77  Prog-Name               pic x(17) value "CEWALLET (1.7.0)".
001190*
001200 copy "wscecom.cob".
001210*
001220 01  WS-Max-Wallets              pic 9(5) comp value 9000.
001230 01  WS-Wallet-Count             pic 9(5) comp value zero.
001240 01  CE-Wallet-Table.
001250     03  CE-Wallet-Entry         occurs 1 to 9000 times
001260                                  depending on WS-Wallet-Count
001270                                  indexed by Wal-Idx.
001280         05  TW-User-Id          pic 9(10)    comp.
001290         05  TW-Balance          pic S9(10)V99 comp-3.
001300*
001310 01  WS-Switches.
001320     03  WS-Wal-Eof-Sw        pic x       value "N".
001330         88  Wal-Eof                   value "Y".
001340     03  WS-Wtx-Eof-Sw        pic x       value "N".
001350         88  Wtx-Eof                   value "Y".
001360     03  WS-Found-Sw          pic x       value "N".
001370         88  WS-Found                  value "Y".
001375     03  filler               pic x(02).
001380*
001390 01  WS-Counts.
001400     03  WS-Applied-Count      binary-long unsigned value zero.
001410     03  WS-Rejected-Count     binary-long unsigned value zero.
001415     03  filler                pic x(02).
001420*
001425 01  WS-Recs-Read              binary-long unsigned value zero.
001430 01  WS-Abs-Amount             pic S9(10)V99 comp-3.
001440 01  WS-Eval-Msg               pic x(40)   value spaces.
001450 01  WS-Term-Code              pic 9       value zero.
001460*
001470 procedure  division.
001480*===============================
001490*
001500 aa000-Main                   section.
001510************************************
001520     display  Prog-Name " - Wallet Posting Run - Starting".
001530*
001540     perform  aa010-Load-Wallets.
001550*
001560     open     output Ledger-File.
001570     if       Ldg-File-Status not = "00"
001571              move     Ldg-File-Status to Wal-File-Status
001572              perform  zz040-Evaluate-Message thru zz040-exit
001580              display  CE003 Ldg-File-Status
001581              display  WS-Eval-Msg
001590              move     1 to WS-Term-Code
001600              goback.
001610*
001620     perform  aa020-Post-Transactions thru aa020-exit
001630              until Wtx-Eof.
001640     close    Ledger-File.
001650*
001660     perform  aa030-Write-Masters.
001670*
001680     display  "CEWALLET - Applied  : " WS-Applied-Count.
001690     display  "CEWALLET - Rejected : " WS-Rejected-Count.
001700     display  Prog-Name " - Completed".
001710     goback.
001720*
001730 aa000-Exit.  exit section.
001740*
001750 aa010-Load-Wallets             section.
001760****************************************
001770     open     input Ce-Wallet-File.
001780     if       Wal-File-Status not = "00"
001781              perform  zz040-Evaluate-Message thru zz040-exit
001790              display  CE001 " WALLETS"
001791              display  WS-Eval-Msg
001800              move     1 to WS-Term-Code
001810              goback.
001820     perform  aa011-Load-One-Wallet thru aa011-exit
001830              until Wal-Eof.
001840     close    Ce-Wallet-File.
001850 aa010-exit.  exit.
001860*
001870 aa011-Load-One-Wallet.
001880     read     Ce-Wallet-File at end
001890              move "Y" to WS-Wal-Eof-Sw
001900              go to aa011-exit
001910     end-read.
001920     if       WS-Wallet-Count < WS-Max-Wallets
001930              add 1 to WS-Wallet-Count
001940              move Wal-User-Id to TW-User-Id (WS-Wallet-Count)
001950              move Wal-Balance to TW-Balance (WS-Wallet-Count)
001960     end-if.
001970 aa011-exit.  exit.
001980*
001990 aa020-Post-Transactions          section.
002000******************************************
002010* One WALLET-TXNS record per call - get-or-create the wallet,
002020* apply credits unconditionally, validate withdrawals against the
002030* current balance before applying them.
002040*
002050     if       WS-Recs-Read = zero
002060              open     input Wallet-Txn-File
002070              if       Wtx-File-Status not = "00"
002071                       move     Wtx-File-Status to Wal-File-Status
002072                       perform  zz040-Evaluate-Message thru zz040-exit
002080                       display  CE001 " WALLET-TXNS"
002081                       display  WS-Eval-Msg
002090                       move     1 to WS-Term-Code
002100                       goback
002110              end-if
002120              add      1 to WS-Recs-Read.
002130*
002140     read     Wallet-Txn-File at end
002150              move "Y" to WS-Wtx-Eof-Sw
002160              close Wallet-Txn-File
002170              go to aa020-exit
002180     end-read.
002190*
002200     move     "N" to WS-Found-Sw.
002210     set      Wal-Idx to 1.
002220     perform  ab010-Search-Wallet thru ab010-exit
002230              varying Wal-Idx from 1 by 1
002240              until Wal-Idx > WS-Wallet-Count
002250                 or WS-Found.
002260     if       not WS-Found
002270              if     WS-Wallet-Count < WS-Max-Wallets
002280                     add  1 to WS-Wallet-Count
002290                     move Wtx-User-Id to TW-User-Id (WS-Wallet-Count)
002300                     move zero to TW-Balance (WS-Wallet-Count)
002310                     move WS-Wallet-Count to Wal-Idx
002320              else
002330                     display CE004 "Wallets"
002340                     add 1 to WS-Rejected-Count
002350                     go to aa020-exit
002360              end-if
002370     end-if.
002380*
002390     if       Wtx-Type = "WITHDRAW         "
002400              move     Wtx-Amount to WS-Abs-Amount
002410              if       WS-Abs-Amount < zero
002420                       multiply WS-Abs-Amount by -1 giving WS-Abs-Amount
002430              end-if
002440              if       WS-Abs-Amount not > zero
002450                  or   WS-Abs-Amount > TW-Balance (Wal-Idx)
002460                       display "CEWALLET - Withdrawal rejected, user "
002470                               Wtx-User-Id " insufficient funds."
002480                       add 1 to WS-Rejected-Count
002490                       go to aa020-exit
002500              end-if
002510              subtract WS-Abs-Amount from TW-Balance (Wal-Idx)
002520              move     Wtx-User-Id to Ldg-User-Id
002530              compute  Ldg-Amount = WS-Abs-Amount * -1
002540              move     Wtx-Type     to Ldg-Type
002550              move     Wtx-Ref-Id   to Ldg-Ref-Id
002560              move     Wtx-Desc     to Ldg-Desc
002570              write    Ldg-Record
002580              add      1 to WS-Applied-Count
002590     else
002600              add      Wtx-Amount to TW-Balance (Wal-Idx)
002610              move     Wtx-User-Id to Ldg-User-Id
002620              move     Wtx-Amount   to Ldg-Amount
002630              move     Wtx-Type     to Ldg-Type
002640              move     Wtx-Ref-Id   to Ldg-Ref-Id
002650              move     Wtx-Desc     to Ldg-Desc
002660              write    Ldg-Record
002670              add      1 to WS-Applied-Count
002680     end-if.
002690 aa020-exit.  exit.
002700*
002710 ab010-Search-Wallet.
002720     if       TW-User-Id (Wal-Idx) = Wtx-User-Id
002730              move "Y" to WS-Found-Sw
002740     end-if.
002750 ab010-exit.  exit.
002760*
002770 aa030-Write-Masters               section.
002780*******************************************
002790     open     output Wallets-New-File.
002800     if       Walw-File-Status not = "00"
002801              move     Walw-File-Status to Wal-File-Status
002802              perform  zz040-Evaluate-Message thru zz040-exit
002810              display  CE003 Walw-File-Status
002811              display  WS-Eval-Msg
002820              move     1 to WS-Term-Code
002830              goback.
002840     set      Wal-Idx to 1.
002850     perform  aa031-Write-One-Wallet thru aa031-exit
002860              varying Wal-Idx from 1 by 1
002870              until Wal-Idx > WS-Wallet-Count.
002880     close    Wallets-New-File.
002890*
002900     display  "CEWALLET - Ending balances follow -".
002910     set      Wal-Idx to 1.
002920     perform  aa032-Display-One-Balance thru aa032-exit
002930              varying Wal-Idx from 1 by 1
002940              until Wal-Idx > WS-Wallet-Count.
002950 aa030-exit.  exit.
002960*
002970 aa031-Write-One-Wallet.
002980     move     TW-User-Id (Wal-Idx) to Walw-User-Id.
002990     move     TW-Balance (Wal-Idx) to Walw-Balance.
003000     write    Walw-Record.
003010 aa031-exit.  exit.
003020*
003030 aa032-Display-One-Balance.
003040     display  "CEWALLET - User " TW-User-Id (Wal-Idx)
003050              " balance " TW-Balance (Wal-Idx).
003060 aa032-exit.  exit.
003070*
003080 zz040-Evaluate-Message            section.
003090*******************************************
003100     copy "cefstat.cpy" replacing ==MSG==    by ==WS-Eval-Msg==
003110                                  ==STATUS== by ==Wal-File-Status==.
003120 zz040-exit.  exit.
