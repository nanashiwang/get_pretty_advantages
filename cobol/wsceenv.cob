000010********************************************
000020*                                          *
000030*  Record Definition For Env Credential    *
000040*   Slot File - One Row Per Slot           *
000050*     Uses Env-Id as key                  *
000060********************************************
000070*  File size 76 bytes.
000080*
000090* 25/10/25 vbc - Created.
000100* 20/12/25 vbc - Env-Name confirmed "ksck" + lowest free 1..888, gaps
000110*                from deleted slots reused - see IPUSAGE name alloc
000120*                rule, allocation logic lives in ceipusg not here.
000130*
000140 01  CE-Env-Record.
000150     03  Env-Id                 pic 9(10)   comp.
000160     03  Env-Name               pic x(10).
000170     03  Env-Value              pic x(40).
000180     03  Env-Ip-Id              pic 9(06)   comp.
000190     03  Env-Status             pic x(07).
000200         88  Env-Status-Valid           value "VALID  ".
000210         88  Env-Status-Invalid         value "INVALID".
000220     03  Env-Remark             pic x(20).
000230     03  filler                 pic x(09).
