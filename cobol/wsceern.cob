000010********************************************
000020*                                          *
000030*  Record Definition For Earning File     *
000040*     Daily Per Account - One Row/Day      *
000050*     Uses Ern-Account-Id + Ern-Stat-Date  *
000060*     As The Upsert Key                    *
000070********************************************
000080*  File size 110 bytes.
000090*
000100* 20/10/25 vbc - Created.
000110* 06/11/25 vbc - Split coins out by source (food/look/box/search) per
000120*                EARNPOST spec - was one total only.
000130* 19/01/26 vbc - Y2K note - Ern-Stat-Date always carries century, see
000140*                Ern-Stat-Date-X breakdown below.
000150*
000160 01  CE-Earning-Record.
000170     03  Ern-Account-Id         pic 9(10)   comp.
000180     03  Ern-User-Id            pic 9(10)   comp.
000190     03  Ern-Stat-Date          pic 9(08)   comp.
000200     03  Ern-Stat-Date-X redefines Ern-Stat-Date.
000210         05  Ern-Stat-CCYY      pic 9(04).
000220         05  Ern-Stat-MM        pic 99.
000230         05  Ern-Stat-DD        pic 99.
000240     03  Ern-Coins-Total        pic 9(12)   comp.
000250     03  Ern-Coins-Food         pic 9(12)   comp.
000260     03  Ern-Coins-Look         pic 9(12)   comp.
000270     03  Ern-Coins-Box          pic 9(12)   comp.
000280     03  Ern-Coins-Search       pic 9(12)   comp.
000290     03  Ern-Remark             pic x(30).
000300     03  filler                 pic x(10).
