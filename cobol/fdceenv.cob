000010* 19/10/25 vbc - Created - FD for ENVS, copies the shared
000020*                record layout so the table-load paragraph and the
000030*                report program see exactly the same picture clauses.
000040 fd  CE-Env-File.
000050 copy "wsceenv.cob".
