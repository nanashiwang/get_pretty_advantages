000010* 19/10/25 vbc - Created - select clause for ENVS, line sequential
000020*                per CE file standards, fixed layout, no key - read
000030*                whole file into a table, see aa010 of each program.
000040     select   CE-Env-File     assign       "ENVS"
000050                      organization line sequential
000060                      status       Env-File-Status.
