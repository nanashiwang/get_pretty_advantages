000010********************************************
000020*                                          *
000030*  Record Definition For Referral File    *
000040*     One Per Invited User                *
000050*     Uses Ref-User-Id as key             *
000060********************************************
000070*  File size 32 bytes.
000080*
000090* 19/10/25 vbc - Created.
000100* 04/11/25 vbc - Ref-Level2-Id added for two level chain per REFCHAIN spec.
000110*
000120 01  CE-Referral-Record.
000130     03  Ref-User-Id            pic 9(10)   comp.
000140     03  Ref-Level1-Id          pic 9(10)   comp.
000150     03  Ref-Level2-Id          pic 9(10)   comp.
000160     03  filler                 pic x(12).
