000010********************************************
000020*                                          *
000030*  Record Definition For Settlement        *
000040*   Period Parameter File                 *
000050*     Uses Per-Id as key - one rec/run    *
000060********************************************
000070*  File size 60 bytes.
000080*
000090* 21/10/25 vbc - Created.
000100* 09/11/25 vbc - Added bps fields, default host/l1/l2 = 6000/2000/400
000110*                split per SETTLE spec replacing a flat 50/50 split.
000120*
000130 01  CE-Period-Record.
000140     03  Per-Id                 pic 9(06)   comp.
000150     03  Per-Label              pic x(10).
000160     03  Per-Start-Date         pic 9(08)   comp.
000170     03  Per-Start-Date-X redefines Per-Start-Date.
000180         05  Per-Start-CCYY     pic 9(04).
000190         05  Per-Start-MM       pic 99.
000200         05  Per-Start-DD       pic 99.
000210     03  Per-End-Date           pic 9(08)   comp.
000220     03  Per-End-Date-X redefines Per-End-Date.
000230         05  Per-End-CCYY       pic 9(04).
000240         05  Per-End-MM         pic 99.
000250         05  Per-End-DD         pic 99.
000260*                                 default 10000.
000270     03  Per-Coin-Rate          pic 9(08)   comp.
000280*                                 default host/l1/l2 = 6000/2000/400.
000290     03  Per-Host-Bps           pic 9(05)   comp.
000300     03  Per-L1-Bps             pic 9(05)   comp.
000310     03  Per-L2-Bps             pic 9(05)   comp.
000320     03  Per-Status             pic x(06).
000330         88  Per-Status-Open             value "OPEN  ".
000340         88  Per-Status-Closed           value "CLOSED".
000350     03  filler                 pic x(10).
