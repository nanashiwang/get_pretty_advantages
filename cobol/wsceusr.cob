000010********************************************
000020*                                          *
000030*  Record Definition For User File        *
000040*     Uses User-Id as key                 *
000050********************************************
000060*  File size 64 bytes.
000070*
000080* 19/10/25 vbc - Created.
000090* 03/11/25 vbc - Added Usr-Referral-Code, Usr-Inviter-Id per REFCHAIN spec.
000100* 21/01/26 vbc - Y2K note - Usr has no date fields, nothing to widen.
000110*
000120 01  CE-User-Record.
000130     03  Usr-User-Id            pic 9(10)   comp.
000140     03  Usr-User-Name          pic x(20).
000150     03  Usr-User-Role          pic x(06).
000160         88  Usr-Role-Admin              value "ADMIN ".
000170         88  Usr-Role-Agent              value "AGENT ".
000180         88  Usr-Role-Normal             value "NORMAL".
000190     03  Usr-Referral-Code      pic x(08).
000200     03  Usr-Inviter-Id         pic 9(10)   comp.
000210     03  Usr-User-Status        pic 9.
000220         88  Usr-Status-Active           value 1.
000230         88  Usr-Status-Disabled         value 0.
000240     03  filler                 pic x(21).
