000010*****************************************************************
000020*                                                               *
000030*                  Daily Earning Posting Run                   *
000040*        Upserts EARN-TXNS into the EARNINGS master by         *
000050*             (account id, statistics date)                    *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120***
000130      program-id.         ceernpst.
000140***
000150*    Author.             J. R. Halversen.
000160***
000170*    Installation.       Coinworks Systems Division.
000180***
000190*    Date-Written.       11/04/87.
000200***
000210*    Date-Compiled.
000220***
000230*    Security.           Coinworks Internal Use Only - Not For
000240*                        External Distribution.
000250***
000260*    Remarks.            Daily posting run for the coin earning
000270*                        sub-ledger.  Reads the day's EARN-TXNS
000280*                        batch, validates each against the user
000290*                        master, and rewrites the EARNINGS master
000300*                        applying an overwrite-by-key upsert.
000310***
000320*    Called modules.     None.
000330***
000340*    Files used.
000350*                        USERS          input, table load.
000360*                        EARNINGS       input, old master.
000370*                        EARNINGS-NEW   output, new master.
000380*                        EARN-TXNS      input, day's postings.
000390***
000400*    Error messages used.
000410*                        CE001 - CE005 (see wscecom.cob).
000420***
000430* Changes:
000440* 11/04/87 jrh -       Original coding, coin earning sub-ledger.
000450* 02/09/88 jrh -   .02 Corrected Ern-Coins-Total to be taken as
000460*                      given, not summed from the four sources.
000470* 14/03/91 tlm -   .03 Added reject count when account/user unknown.
000480* 23/11/93 tlm -   .04 Widened Ern-Coins- fields 9(9) to 9(12).
000490* 17/06/98 cds -   1.1 Year 2000 review - all dates already carry
000500*                      explicit century (Ern-Stat-Date is 9(8)
000510*                      ccyymmdd) - no 2-digit year storage found,
000520*                      no change required, logged per Y2K audit.
000530* 09/02/01 cds -   1.2 Table size WS-Max-Earnings raised 8000-20000.
000540* 30/07/06 wbk -   1.3 Rejected-transaction count now on run report.
000550* 19/12/14 rfs -   1.4 Cosmetic - tidy column alignment on report.
000560* 05/08/25 pao -   1.5 Reviewed for coin-platform migration project,
000570*                      no logic change, comments only.
000575* 10/08/26 vbc -   1.6 ZZ040-Evaluate-Message was declared but never
000576*                      PERFORMed on an abnormal open/write status -
000577*                      wired into every such check, moving the
000578*                      relevant status into Ern-File-Status first
000579*                      where it isn't already that field, the way
000580*                      PY-Emp-Status is moved to PY-PR1-Status
000581*                      before ZZ040 on the payroll run - CR-118.
000582***
000590 environment             division.
000600*===============================
000610*
000620 configuration           section.
000630 source-computer.        coinworks.
000640 object-computer.        coinworks.
000650 special-names.
000660     C01 is Top-Of-Form
000670     UPSI-0
000680     class Ce-Digits is "0" thru "9".
000690*
000700 input-output            section.
000710 file-control.
000720 copy "selceusr.cob".
000730 copy "selceern.cob".
000740*
000750     select   Earnings-New-File  assign      "EARNINGS-NEW"
000760                      organization line sequential
000770                      status       Erw-File-Status.
000780*
000790     select   Earn-Txn-File      assign      "EARN-TXNS"
000800                      organization line sequential
000810                      status       Txi-File-Status.
000820*
000830 data                    division.
000840*===============================
000850*
000860 file section.
000870*
000880 copy "fdceusr.cob".
000890 copy "fdceern.cob".
000900*
000910 fd  Earnings-New-File.
000920 01  Erw-Record.
000930     03  Erw-Account-Id         pic 9(10)   comp.
000940     03  Erw-User-Id            pic 9(10)   comp.
000950     03  Erw-Stat-Date          pic 9(08)   comp.
000955     03  Erw-Stat-Date-X redefines Erw-Stat-Date.
000956         05  Erw-Stat-CCYY      pic 9(04).
000957         05  Erw-Stat-MM        pic 99.
000958         05  Erw-Stat-DD        pic 99.
000960     03  Erw-Coins-Total        pic 9(12)   comp.
000970     03  Erw-Coins-Food         pic 9(12)   comp.
000980     03  Erw-Coins-Look         pic 9(12)   comp.
000990     03  Erw-Coins-Box          pic 9(12)   comp.
001000     03  Erw-Coins-Search       pic 9(12)   comp.
001010     03  Erw-Remark             pic x(30).
001020     03  filler                 pic x(10).
001030*
001040 fd  Earn-Txn-File.
001050 01  Txi-Record.
001060     03  Txi-Account-Id         pic 9(10)   comp.
001070     03  Txi-User-Id            pic 9(10)   comp.
001080     03  Txi-Stat-Date          pic 9(08)   comp.
001085     03  Txi-Stat-Date-X redefines Txi-Stat-Date.
001086         05  Txi-Stat-CCYY      pic 9(04).
001087         05  Txi-Stat-MM        pic 99.
001088         05  Txi-Stat-DD        pic 99.
001090     03  Txi-Coins-Total        pic 9(12)   comp.
001100     03  Txi-Coins-Food         pic 9(12)   comp.
001110     03  Txi-Coins-Look         pic 9(12)   comp.
001120     03  Txi-Coins-Box          pic 9(12)   comp.
001130     03  Txi-Coins-Search       pic 9(12)   comp.
001140     03  Txi-Remark             pic x(30).
001150     03  filler                 pic x(10).
001160*
001170 working-storage section.
001180*-----------------------
001190 77  Prog-Name               pic x(17) value "CEERNPST (1.6.0)".
001200*
001210 copy "wscecom.cob".
001220*
001230 01  WS-Max-Users             pic 9(5) comp value 9000.
001240 01  WS-User-Count            pic 9(5) comp value zero.
001250 01  CE-User-Table.
001260     03  CE-User-Entry        occurs 1 to 9000 times
001270                               depending on WS-User-Count
001280                               indexed by Usr-Idx.
001290         05  TU-User-Id       pic 9(10)  comp.
001300         05  TU-User-Status   pic 9.
001310*
001320 01  WS-Max-Earnings          pic 9(5) comp value 20000.
001330 01  WS-Earning-Count         pic 9(5) comp value zero.
001340 01  CE-Earning-Table.
001350     03  CE-Earning-Entry     occurs 1 to 20000 times
001360                               depending on WS-Earning-Count
001370                               indexed by Ern-Idx.
001380         05  TE-Account-Id    pic 9(10)  comp.
001390         05  TE-User-Id       pic 9(10)  comp.
001400         05  TE-Stat-Date     pic 9(08)  comp.
001405         05  TE-Stat-Date-X redefines TE-Stat-Date.
001406             07  TE-Stat-CCYY pic 9(04).
001407             07  TE-Stat-MM   pic 99.
001408             07  TE-Stat-DD   pic 99.
001410         05  TE-Coins-Total   pic 9(12)  comp.
001420         05  TE-Coins-Food    pic 9(12)  comp.
001430         05  TE-Coins-Look    pic 9(12)  comp.
001440         05  TE-Coins-Box     pic 9(12)  comp.
001450         05  TE-Coins-Search  pic 9(12)  comp.
001460         05  TE-Remark        pic x(30).
001470*
001480 01  WS-Switches.
001490     03  WS-Usr-Eof-Sw        pic x       value "N".
001500         88  Usr-Eof                  value "Y".
001510     03  WS-Ern-Eof-Sw        pic x       value "N".
001520         88  Ern-Eof                   value "Y".
001530     03  WS-Txi-Eof-Sw        pic x       value "N".
001540         88  Txi-Eof                   value "Y".
001550     03  WS-Found-Sw          pic x       value "N".
001560         88  WS-Found                  value "Y".
001570     03  WS-User-Known-Sw     pic x       value "N".
001580         88  WS-User-Known              value "Y".
001590     03  WS-Txi-Open-Sw        pic x       value "N".
001600         88  WS-Txi-Opened              value "Y".
001605     03  filler                pic x(02).
001610*
001620 01  WS-Counts.
001630     03  WS-Inserted          binary-long unsigned value zero.
001640     03  WS-Updated           binary-long unsigned value zero.
001650     03  WS-Rejected          binary-long unsigned value zero.
001655     03  filler               pic x(02).
001660*
001670 01  WS-Term-Code              pic 9       value zero.
001680*
001690 01  WS-Report-Line           pic x(40).
001700*
001710 01  WS-Eval-Msg              pic x(40)   value spaces.
001720*
001730 procedure  division.
001740*===============================
001750*
001760 aa000-Main                  section.
001770***********************************
001780     display  Prog-Name " - Daily Earning Posting - Starting".
001790*
001800     perform  aa010-Load-Users       thru aa010-exit.
001810     perform  aa020-Load-Earnings    thru aa020-exit.
001820     perform  aa030-Post-Transactions thru aa030-exit
001830              until Txi-Eof.
001840     perform  aa040-Write-New-Master thru aa040-exit.
001850*
001860     move     WS-Inserted  to WS-Report-Line.
001870     display  "CEERNPST - Inserted : " WS-Inserted.
001880     display  "CEERNPST - Updated  : " WS-Updated.
001890     display  "CEERNPST - Rejected : " WS-Rejected.
001900     display  Prog-Name " - Completed".
001910     goback.
001920*
001930 aa000-Exit.  exit section.
001940*
001950 aa010-Load-Users             section.
001960**************************************
001970* Loads the full USERS master into a table so each posting's
001980* Ern-User-Id can be validated with a table search, per EARNPOST
001990* business rule "a posting whose account id does not exist is
002000* rejected" - we use the owning user id as the existence proof
002010* since no separate account master is specced for this slice.
002020*
002030     open     input Ce-User-File.
002040     if       Usr-File-Status not = "00"
002041              move     Usr-File-Status to Ern-File-Status
002042              perform  zz040-Evaluate-Message thru zz040-exit
002050              display  CE001 " USERS"
002051              display  WS-Eval-Msg
002060              move     1 to WS-Term-Code
002070              goback.
002080*
002090     perform  aa011-Load-One-User thru aa011-exit
002100              until Usr-Eof.
002110     close    Ce-User-File.
002120*
002130 aa010-exit.  exit.
002140*
002150 aa011-Load-One-User.
002160     read     Ce-User-File at end
002170              move "Y" to WS-Usr-Eof-Sw
002180              go to aa011-exit
002190     end-read.
002200     if       WS-User-Count < WS-Max-Users
002210              add 1 to WS-User-Count
002220              move Usr-User-Id to TU-User-Id (WS-User-Count)
002230              move Usr-User-Status to TU-User-Status (WS-User-Count)
002240     else
002250              display  CE004 "Users"
002260     end-if.
002270 aa011-exit.  exit.
002280*
002290 aa020-Load-Earnings           section.
002300***************************************
002310* Loads the old EARNINGS master into a table - this is the
002320* "before" image the postings run is upserted against.
002330*
002340     open     input Ce-Earning-File.
002350     if       Ern-File-Status not = "00"
002351              perform  zz040-Evaluate-Message thru zz040-exit
002360              display  CE001 " EARNINGS"
002361              display  WS-Eval-Msg
002370              move     1 to WS-Term-Code
002380              goback.
002390*
002400     perform  aa021-Load-One-Earning thru aa021-exit
002410              until Ern-Eof.
002420     close    Ce-Earning-File.
002430*
002440 aa020-exit.  exit.
002450*
002460 aa021-Load-One-Earning.
002470     read     Ce-Earning-File at end
002480              move "Y" to WS-Ern-Eof-Sw
002490              go to aa021-exit
002500     end-read.
002510     if       WS-Earning-Count < WS-Max-Earnings
002520              add 1 to WS-Earning-Count
002530              move Ern-Account-Id  to TE-Account-Id  (WS-Earning-Count)
002540              move Ern-User-Id     to TE-User-Id     (WS-Earning-Count)
002550              move Ern-Stat-Date   to TE-Stat-Date    (WS-Earning-Count)
002560              move Ern-Coins-Total to TE-Coins-Total (WS-Earning-Count)
002570              move Ern-Coins-Food  to TE-Coins-Food  (WS-Earning-Count)
002580              move Ern-Coins-Look  to TE-Coins-Look  (WS-Earning-Count)
002590              move Ern-Coins-Box   to TE-Coins-Box   (WS-Earning-Count)
002600              move Ern-Coins-Search to TE-Coins-Search (WS-Earning-Count)
002610              move Ern-Remark      to TE-Remark      (WS-Earning-Count)
002620     else
002630              display  CE004 "Earnings"
002640     end-if.
002650 aa021-exit.  exit.
002660*
002670 aa030-Post-Transactions       section.
002680***************************************
002690* One EARN-TXNS record processed per call - overwrite-by-key
002700* upsert keyed on (account id, stat date); a transaction whose
002710* owning user id is not on the USERS master is rejected.
002720*
002730     if       not WS-Txi-Opened
002740              open     input Earn-Txn-File
002750              if       Txi-File-Status not = "00"
002751                       move     Txi-File-Status to Ern-File-Status
002752                       perform  zz040-Evaluate-Message thru zz040-exit
002760                       display  CE001 " EARN-TXNS"
002761                       display  WS-Eval-Msg
002770                       move     1 to WS-Term-Code
002780                       goback
002790              end-if
002800              move     "Y" to WS-Txi-Open-Sw.
002810*
002820     read     Earn-Txn-File at end
002830              move "Y" to WS-Txi-Eof-Sw
002840              go to aa030-exit
002850     end-read.
002860*
002870     move     "N" to WS-User-Known-Sw.
002880     set      Usr-Idx to 1.
002890     perform  ab010-Search-User thru ab010-exit
002900              varying Usr-Idx from 1 by 1
002910              until Usr-Idx > WS-User-Count
002920                 or WS-User-Known.
002930     if       not WS-User-Known
002940              add      1 to WS-Rejected
002950              go to aa030-exit
002960     end-if.
002970*
002980     move     "N" to WS-Found-Sw.
002990     set      Ern-Idx to 1.
003000     perform  ab020-Search-Earning thru ab020-exit
003010              varying Ern-Idx from 1 by 1
003020              until Ern-Idx > WS-Earning-Count
003030                 or WS-Found.
003040     if       WS-Found
003050              move     Txi-Coins-Total  to TE-Coins-Total  (Ern-Idx)
003060              move     Txi-Coins-Food   to TE-Coins-Food   (Ern-Idx)
003070              move     Txi-Coins-Look   to TE-Coins-Look   (Ern-Idx)
003080              move     Txi-Coins-Box    to TE-Coins-Box    (Ern-Idx)
003090              move     Txi-Coins-Search to TE-Coins-Search (Ern-Idx)
003100              move     Txi-Remark       to TE-Remark       (Ern-Idx)
003110              add      1 to WS-Updated
003120     else
003130              if       WS-Earning-Count < WS-Max-Earnings
003140                       add      1 to WS-Earning-Count
003150                       move Txi-Account-Id  to TE-Account-Id  (WS-Earning-Count)
003160                       move Txi-User-Id     to TE-User-Id     (WS-Earning-Count)
003170                       move Txi-Stat-Date   to TE-Stat-Date   (WS-Earning-Count)
003180                       move Txi-Coins-Total to TE-Coins-Total (WS-Earning-Count)
003190                       move Txi-Coins-Food  to TE-Coins-Food  (WS-Earning-Count)
003200                       move Txi-Coins-Look  to TE-Coins-Look  (WS-Earning-Count)
003210                       move Txi-Coins-Box   to TE-Coins-Box   (WS-Earning-Count)
003220                       move Txi-Coins-Search to TE-Coins-Search (WS-Earning-Count)
003230                       move Txi-Remark      to TE-Remark      (WS-Earning-Count)
003240                       add      1 to WS-Inserted
003250              else
003260                       display  CE004 "Earnings"
003270                       add      1 to WS-Rejected
003280              end-if
003290     end-if.
003300*
003310 aa030-exit.  exit.
003320*
003330 ab010-Search-User.
003340     if       TU-User-Id (Usr-Idx) = Txi-User-Id
003350              move "Y" to WS-User-Known-Sw
003360     end-if.
003370 ab010-exit.  exit.
003380*
003390 ab020-Search-Earning.
003400     if       TE-Account-Id (Ern-Idx) = Txi-Account-Id
003410        and   TE-Stat-Date  (Ern-Idx) = Txi-Stat-Date
003420              move "Y" to WS-Found-Sw
003430     end-if.
003440 ab020-exit.  exit.
003450*
003460 aa040-Write-New-Master        section.
003470***************************************
003480* Rewrites the whole table out to EARNINGS-NEW - the job stream
003490* renames EARNINGS-NEW over EARNINGS once this run completes
003500* clean, the classic old-master/new-master swap.
003510*
003520     close    Earn-Txn-File.
003530     open     output Earnings-New-File.
003540     if       Erw-File-Status not = "00"
003541              move     Erw-File-Status to Ern-File-Status
003542              perform  zz040-Evaluate-Message thru zz040-exit
003550              display  CE003 Erw-File-Status
003551              display  WS-Eval-Msg
003560              move     1 to WS-Term-Code
003570              goback.
003580*
003590     set      Ern-Idx to 1.
003600     perform  aa041-Write-One-Earning thru aa041-exit
003610              varying Ern-Idx from 1 by 1
003620              until Ern-Idx > WS-Earning-Count.
003630     close    Earnings-New-File.
003640*
003650 aa040-exit.  exit.
003660*
003670 aa041-Write-One-Earning.
003680     move     TE-Account-Id  (Ern-Idx) to Erw-Account-Id.
003690     move     TE-User-Id     (Ern-Idx) to Erw-User-Id.
003700     move     TE-Stat-Date   (Ern-Idx) to Erw-Stat-Date.
003710     move     TE-Coins-Total (Ern-Idx) to Erw-Coins-Total.
003720     move     TE-Coins-Food  (Ern-Idx) to Erw-Coins-Food.
003730     move     TE-Coins-Look  (Ern-Idx) to Erw-Coins-Look.
003740     move     TE-Coins-Box   (Ern-Idx) to Erw-Coins-Box.
003750     move     TE-Coins-Search(Ern-Idx) to Erw-Coins-Search.
003760     move     TE-Remark      (Ern-Idx) to Erw-Remark.
003770     write    Erw-Record.
003780 aa041-exit.  exit.
003790*
003800 zz040-Evaluate-Message        section.
003810***************************************
003820     copy "cefstat.cpy" replacing ==MSG==    by ==WS-Eval-Msg==
003830                                  ==STATUS== by ==Ern-File-Status==.
003840 zz040-exit.  exit.
