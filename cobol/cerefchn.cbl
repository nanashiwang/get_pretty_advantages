000010*****************************************************************
000020*                                                               *
000030*                Referral Chain Maintenance Run                 *
000040*    Generates missing referral codes, binds invitees to an     *
000050*     inviter from a request file, derives the 2-level chain    *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120***
000130      program-id.         cerefchn.
000140***
000150*    Author.             S. N. Obi.
000160***
000170*    Installation.       Coinworks Systems Division.
000180***
000190*    Date-Written.       19/11/90.
000200***
000210*    Date-Compiled.
000220***
000230*    Security.           Coinworks Internal Use Only - Not For
000240*                        External Distribution.
000250***
000260*    Remarks.            Assigns a referral code to any user whose
000270*                        code is still blank, then works through the
000280*                        BIND-REQS file binding each requester to the
000290*                        inviter named by their invite code, deriving
000300*                        the level-2 link and guarding against
000310*                        self-binds, one-step cycles and re-binds.
000320***
000330*    Called modules.     None.
000340***
000350*    Files used.
000360*                        BIND-REQS      input.
000370*                        USERS          input/output, old/new master.
000380*                        REFERRALS      input/output, old/new master.
000390***
000400* Changes:
000410* 19/11/90 sno -       Original coding.
000420* 02/04/93 sno -   .02 Inviter resolution order fixed - code match,
000430*                      then all-digit id match, then name match, was
000440*                      trying name before id.
000450* 17/10/95 tlm -   .03 One-step cycle guard added (inviter's own
000460*                      inviter = requester) - CR-077.
000470* 22/06/98 cds -   1.1 Year 2000 review - no date fields on USERS or
000480*                      REFERRALS - no change required, logged per
000490*                      Y2K audit.
000500* 09/02/06 cds -   1.2 Level-2 derivation now falls back to the
000510*                      inviter's own REFERRALS record when the
000520*                      inviter's USERS row has no Usr-Inviter-Id set.
000530* 30/03/14 wbk -   1.3 Invitee counts added to run summary display.
000540* 15/07/21 rfs -   1.4 Cosmetic - tidy column alignment in display.
000550* 05/08/25 pao -   1.5 Reviewed for coin-platform migration project,
000560*                      no logic change, comments only.
000565* 10/08/26 vbc -   1.6 CE-User-Table carried no Usr-User-Role column
000566*                      so aa051 was hardcoding NORMAL on the new
000567*                      master every run, wiping out ADMIN/AGENT
000568*                      roles on every REFCHAIN - CR-112.  Role now
000569*                      carried through the table like every other
000570*                      USERS field.
000572* 10/08/26 vbc -   1.7 ZZ040-Evaluate-Message was declared but never
000573*                      PERFORMed on any abnormal status - wired into
000574*                      every open/write status check, moving the
000575*                      relevant status into Usr-File-Status first
000576*                      where it isn't already that field - CR-118.
000577***
000580 environment             division.
000590*===============================
000600*
000610 configuration           section.
000620 source-computer.        coinworks.
000630 object-computer.        coinworks.
000640 special-names.
000650     C01 is Top-Of-Form
000660     UPSI-0
000670     class Ce-Digits is "0" thru "9".
000680*
000690 input-output            section.
000700 file-control.
000710 copy "selceusr.cob".
000720 copy "selceref.cob".
000730*
000740     select   Bind-Req-File      assign      "BIND-REQS"
000750                      organization line sequential
000760                      status       Bnd-File-Status.
000770*
000780     select   Users-New-File     assign      "USERS-NEW"
000790                      organization line sequential
000800                      status       Usw-File-Status.
000810*
000820     select   Referrals-New-File assign      "REFERRALS-NEW"
000830                      organization line sequential
000840                      status       Refw-File-Status.
000850*
000860 data                    division.
000870*===============================
000880*
000890 file section.
000900*
000910 copy "fdceusr.cob".
000920 copy "fdceref.cob".
000930*
000940 fd  Bind-Req-File.
000950 01  Bnd-Record.
000960     03  Bnd-User-Id            pic 9(10)  comp.
000970     03  Bnd-Invite-Code        pic x(08).
000980     03  filler                 pic x(22).
000990*
001000 fd  Users-New-File.
001010 01  Usw-Record.
001020     03  Usw-User-Id            pic 9(10)   comp.
001030     03  Usw-User-Name          pic x(20).
001040     03  Usw-User-Role          pic x(06).
001050     03  Usw-Referral-Code      pic x(08).
001060     03  Usw-Inviter-Id         pic 9(10)   comp.
001070     03  Usw-User-Status        pic 9.
001080     03  filler                 pic x(21).
001090*
001100 fd  Referrals-New-File.
001110 01  Refw-Record.
001120     03  Refw-User-Id           pic 9(10)  comp.
001130     03  Refw-Level1-Id         pic 9(10)  comp.
001140     03  Refw-Level2-Id         pic 9(10)  comp.
001150     03  filler                 pic x(12).
001160*
001170 working-storage section.
001180*-----------------------
001190 77  Prog-Name               pic x(17) value "CEREFCHN (1.7.0)".
001200*
001210 copy "wscecom.cob".
001220*
001230 01  WS-File-Statuses.
001240     03  Bnd-File-Status       pic xx      value "00".
001250     03  Usw-File-Status       pic xx      value "00".
001260     03  Refw-File-Status      pic xx      value "00".
001270*
001280 01  WS-Recs-Read             binary-long unsigned value zero.
001290* Usr-File-Status and Ref-File-Status come from wscecom.cob.
001300*
001310 01  WS-Max-Users               pic 9(5) comp value 9000.
001320 01  WS-User-Count              pic 9(5) comp value zero.
001330 01  CE-User-Table.
001340     03  CE-User-Entry          occurs 1 to 9000 times
001350                                 depending on WS-User-Count
001360                                 indexed by Usr-Idx.
001370         05  TU-User-Id         pic 9(10)  comp.
001380         05  TU-User-Name       pic x(20).
001390         05  TU-Referral-Code   pic x(08).
001400         05  TU-Inviter-Id      pic 9(10)  comp.
001405         05  TU-User-Role       pic x(06).
001410         05  TU-User-Status     pic 9.
001415         05  TU-User-Status-X redefines TU-User-Status pic x.
001420*
001430 01  WS-Max-Referrals            pic 9(5) comp value 9000.
001440 01  WS-Referral-Count           pic 9(5) comp value zero.
001450 01  CE-Referral-Table.
001460     03  CE-Referral-Entry       occurs 1 to 9000 times
001470                                  depending on WS-Referral-Count
001480                                  indexed by Ref-Idx.
001490         05  TR-User-Id          pic 9(10)  comp.
001500         05  TR-Level1-Id        pic 9(10)  comp.
001510         05  TR-Level2-Id        pic 9(10)  comp.
001520*
001530 01  WS-Switches.
001540     03  WS-Usr-Eof-Sw        pic x       value "N".
001550         88  Usr-Eof                   value "Y".
001560     03  WS-Ref-Eof-Sw        pic x       value "N".
001570         88  Ref-Eof                   value "Y".
001580     03  WS-Bnd-Eof-Sw        pic x       value "N".
001590         88  Bnd-Eof                   value "Y".
001600     03  WS-Found-Sw          pic x       value "N".
001610         88  WS-Found                  value "Y".
001620     03  WS-Digits-Sw         pic x       value "Y".
001630         88  WS-All-Digits              value "Y".
001635     03  filler               pic x(02).
001640*
001650 01  WS-Counts.
001660     03  WS-Bound-Count        binary-long unsigned value zero.
001670     03  WS-Rejected-Count     binary-long unsigned value zero.
001680     03  WS-Codes-Generated    binary-long unsigned value zero.
001685     03  filler                pic x(02).
001690*
001700 01  WS-Resolve-Work.
001710     03  WS-Inviter-Idx        binary-long  unsigned.
001720     03  WS-Requester-Idx      binary-long  unsigned.
001730     03  WS-Inviter-User-Id    pic 9(10)    comp.
001740     03  WS-Inviter-L1-Id      pic 9(10)    comp.
001750     03  WS-New-L2-Id          pic 9(10)    comp.
001755     03  filler                pic x(02).
001760*
001770 01  WS-Code-Work.
001790     03  WS-Built-Code.
001800         05  filler            pic xx      value "KS".
001810         05  WS-Built-Code-Id  pic 9(06).
001815     03  WS-Built-Code-X redefines WS-Built-Code pic x(08).
001820     03  WS-Code-As-Id-X       pic x(08).
001830     03  WS-Code-As-Id-N redefines WS-Code-As-Id-X pic 9(08).
001840     03  WS-Code-As-Id         pic 9(10)   comp.
001850*
001860 01  WS-Sub                   binary-long unsigned.
001870 01  WS-Eval-Msg              pic x(40)   value spaces.
001880 01  WS-Term-Code             pic 9       value zero.
001890*
001900 procedure  division.
001910*===============================
001920*
001930 aa000-Main                   section.
001940************************************
001950     display  Prog-Name " - Referral Chain Maintenance - Starting".
001960*
001970     perform  aa010-Load-Tables.
001980     perform  aa020-Generate-Codes.
001990     perform  aa030-Process-Binds thru aa030-exit
002000              until Bnd-Eof.
002010     perform  aa040-Count-Invitees.
002020     perform  aa050-Write-Masters.
002030*
002040     display  "CEREFCHN - Codes generated : " WS-Codes-Generated.
002050     display  "CEREFCHN - Bound           : " WS-Bound-Count.
002060     display  "CEREFCHN - Rejected        : " WS-Rejected-Count.
002070     display  Prog-Name " - Completed".
002080     goback.
002090*
002100 aa000-Exit.  exit section.
002110*
002120 aa010-Load-Tables             section.
002130***************************************
002140     open     input Ce-User-File.
002150     if       Usr-File-Status not = "00"
002151              perform  zz040-Evaluate-Message thru zz040-exit
002160              display  CE001 " USERS"
002161              display  WS-Eval-Msg
002170              move     1 to WS-Term-Code
002180              goback.
002190     perform  aa011-Load-One-User thru aa011-exit
002200              until Usr-Eof.
002210     close    Ce-User-File.
002220*
002230     open     input Ce-Referral-File.
002240     if       Ref-File-Status not = "00"
002241              move     Ref-File-Status to Usr-File-Status
002242              perform  zz040-Evaluate-Message thru zz040-exit
002250              display  CE001 " REFERRALS"
002251              display  WS-Eval-Msg
002260              move     1 to WS-Term-Code
002270              goback.
002280     perform  aa012-Load-One-Referral thru aa012-exit
002290              until Ref-Eof.
002300     close    Ce-Referral-File.
002310 aa010-exit.  exit.
002320*
002330 aa011-Load-One-User.
002340     read     Ce-User-File at end
002350              move "Y" to WS-Usr-Eof-Sw
002360              go to aa011-exit
002370     end-read.
002380     if       WS-User-Count < WS-Max-Users
002390              add 1 to WS-User-Count
002400              move Usr-User-Id       to TU-User-Id       (WS-User-Count)
002405              move Usr-User-Name     to TU-User-Name     (WS-User-Count)
002415              move Usr-Referral-Code to TU-Referral-Code (WS-User-Count)
002425              move Usr-Inviter-Id    to TU-Inviter-Id    (WS-User-Count)
002435              move Usr-User-Role     to TU-User-Role     (WS-User-Count)
002440              move Usr-User-Status   to TU-User-Status   (WS-User-Count)
002450     else
002460              display CE004 "Users"
002470     end-if.
002480 aa011-exit.  exit.
002490*
002500 aa012-Load-One-Referral.
002510     read     Ce-Referral-File at end
002520              move "Y" to WS-Ref-Eof-Sw
002530              go to aa012-exit
002540     end-read.
002550     if       WS-Referral-Count < WS-Max-Referrals
002560              add 1 to WS-Referral-Count
002570              move Ref-User-Id   to TR-User-Id   (WS-Referral-Count)
002580              move Ref-Level1-Id to TR-Level1-Id (WS-Referral-Count)
002590              move Ref-Level2-Id to TR-Level2-Id (WS-Referral-Count)
002600     else
002610              display CE004 "Referrals"
002620     end-if.
002630 aa012-exit.  exit.
002640*
002650 aa020-Generate-Codes           section.
002660****************************************
002670* Every user whose Usr-Referral-Code is still spaces gets
002680* literal KS followed by their own id zero-padded to 6 digits.
002690*
002700     set      Usr-Idx to 1.
002710     perform  aa021-Generate-One-Code thru aa021-exit
002720              varying Usr-Idx from 1 by 1
002730              until Usr-Idx > WS-User-Count.
002740 aa020-exit.  exit.
002750*
002760 aa021-Generate-One-Code.
002770     if       TU-Referral-Code (Usr-Idx) = spaces
002780              move TU-User-Id (Usr-Idx) to WS-Built-Code-Id
002790              move WS-Built-Code        to TU-Referral-Code (Usr-Idx)
002800              add  1 to WS-Codes-Generated
002810     end-if.
002820 aa021-exit.  exit.
002830*
002840 aa030-Process-Binds            section.
002850****************************************
002860* One BIND-REQS record per call - resolve the invite code to an
002870* inviter, apply the cycle/self/re-bind guards, then set the
002880* requester's referral record.
002890*
002900     if       WS-Recs-Read = zero
002910              open     input Bind-Req-File
002920              if       Bnd-File-Status not = "00"
002921                       move     Bnd-File-Status to Usr-File-Status
002922                       perform  zz040-Evaluate-Message thru zz040-exit
002930                       display  CE001 " BIND-REQS"
002931                       display  WS-Eval-Msg
002940                       move     1 to WS-Term-Code
002950                       goback
002960              end-if
002970              add      1 to WS-Recs-Read.
002980*
002990     read     Bind-Req-File at end
003000              move "Y" to WS-Bnd-Eof-Sw
003010              close Bind-Req-File
003020              go to aa030-exit
003030     end-read.
003040*
003050     move     "N" to WS-Found-Sw.
003060     set      Usr-Idx to 1.
003070     perform  ab010-Search-User-By-Id thru ab010-exit
003080              varying Usr-Idx from 1 by 1
003090              until Usr-Idx > WS-User-Count
003100                 or WS-Found.
003110     if       not WS-Found
003120              display  "CEREFCHN - Unknown requester "
003130                        Bnd-User-Id " - rejected."
003140              add      1 to WS-Rejected-Count
003150              go to aa030-exit
003160     end-if.
003170     move     Usr-Idx to WS-Requester-Idx.
003180*
003190     perform  ab100-Resolve-Inviter thru ab100-exit.
003200     if       not WS-Found
003210              display  "CEREFCHN - Invalid invite code "
003220                        Bnd-Invite-Code " - rejected."
003230              add      1 to WS-Rejected-Count
003240              go to aa030-exit
003250     end-if.
003260     move     Usr-Idx to WS-Inviter-Idx.
003270     move     TU-User-Id (WS-Inviter-Idx) to WS-Inviter-User-Id.
003280*
003290     if       WS-Inviter-User-Id = TU-User-Id (WS-Requester-Idx)
003300              display  "CEREFCHN - User " Bnd-User-Id
003310                        " cannot be own inviter - rejected."
003320              add      1 to WS-Rejected-Count
003330              go to aa030-exit
003340     end-if.
003350*
003360     perform  ab200-Find-Level1-Of-Inviter thru ab200-exit.
003370     if       WS-Inviter-L1-Id = TU-User-Id (WS-Requester-Idx)
003380              display  "CEREFCHN - One-step cycle on user "
003390                        Bnd-User-Id " - rejected."
003400              add      1 to WS-Rejected-Count
003410              go to aa030-exit
003420     end-if.
003430*
003440     move     "N" to WS-Found-Sw.
003450     set      Ref-Idx to 1.
003460     perform  ab020-Search-Referral-By-User thru ab020-exit
003470              varying Ref-Idx from 1 by 1
003480              until Ref-Idx > WS-Referral-Count
003490                 or WS-Found.
003500     if       WS-Found
003510       and    TR-Level1-Id (Ref-Idx) not = zero
003520              display  "CEREFCHN - User " Bnd-User-Id
003530                        " already has a level-1 inviter - rejected."
003540              add      1 to WS-Rejected-Count
003550              go to aa030-exit
003560     end-if.
003570*
003580     move     WS-Inviter-L1-Id to WS-New-L2-Id.
003590     if       WS-Found
003600              move WS-Inviter-User-Id to TR-Level1-Id (Ref-Idx)
003610              move WS-New-L2-Id       to TR-Level2-Id (Ref-Idx)
003620     else
003630              if   WS-Referral-Count < WS-Max-Referrals
003640                   add  1 to WS-Referral-Count
003650                   move TU-User-Id (WS-Requester-Idx)
003660                                          to TR-User-Id   (WS-Referral-Count)
003670                   move WS-Inviter-User-Id to TR-Level1-Id (WS-Referral-Count)
003680                   move WS-New-L2-Id       to TR-Level2-Id (WS-Referral-Count)
003690              else
003700                   display CE004 "Referrals"
003710                   add 1 to WS-Rejected-Count
003720                   go to aa030-exit
003730              end-if
003740     end-if.
003750     move     WS-Inviter-User-Id to TU-Inviter-Id (WS-Requester-Idx).
003760     add      1 to WS-Bound-Count.
003770 aa030-exit.  exit.
003780*
003790 ab010-Search-User-By-Id.
003800     if       TU-User-Id (Usr-Idx) = Bnd-User-Id
003810              move "Y" to WS-Found-Sw
003820     end-if.
003830 ab010-exit.  exit.
003840*
003850 ab020-Search-Referral-By-User.
003860     if       TR-User-Id (Ref-Idx) = TU-User-Id (WS-Requester-Idx)
003870              move "Y" to WS-Found-Sw
003880     end-if.
003890 ab020-exit.  exit.
003900*
003910 ab100-Resolve-Inviter          section.
003920****************************************
003930* Resolution order - (1) exact referral code match, (2) all-digit
003940* code against user id, (3) user name match - first hit wins.
003950*
003960     move     "N" to WS-Found-Sw.
003970     set      Usr-Idx to 1.
003980     perform  ab110-Match-Code thru ab110-exit
003990              varying Usr-Idx from 1 by 1
004000              until Usr-Idx > WS-User-Count
004010                 or WS-Found.
004020     if       WS-Found
004030              go to ab100-exit
004040     end-if.
004050*
004060     move     "Y" to WS-Digits-Sw.
004070     perform  ab120-Check-All-Digits thru ab120-exit
004080              varying WS-Sub from 1 by 1
004090              until WS-Sub > 8.
004100     if       WS-All-Digits
004110              move  Bnd-Invite-Code to WS-Code-As-Id-X
004120              move  WS-Code-As-Id-N to WS-Code-As-Id
004130              move  "N" to WS-Found-Sw
004140              set   Usr-Idx to 1
004150              perform ab130-Match-Id thru ab130-exit
004160                      varying Usr-Idx from 1 by 1
004170                      until Usr-Idx > WS-User-Count
004180                         or WS-Found
004190              if    WS-Found
004200                    go to ab100-exit
004210              end-if
004220     end-if.
004230*
004240     move     "N" to WS-Found-Sw.
004250     set      Usr-Idx to 1.
004260     perform  ab140-Match-Name thru ab140-exit
004270              varying Usr-Idx from 1 by 1
004280              until Usr-Idx > WS-User-Count
004290                 or WS-Found.
004300 ab100-exit.  exit.
004310*
004320 ab110-Match-Code.
004330     if       TU-Referral-Code (Usr-Idx) = Bnd-Invite-Code
004340              move "Y" to WS-Found-Sw
004350     end-if.
004360 ab110-exit.  exit.
004370*
004380 ab120-Check-All-Digits.
004390     if       Bnd-Invite-Code (WS-Sub:1) not numeric
004400              move "N" to WS-Digits-Sw
004410     end-if.
004420 ab120-exit.  exit.
004430*
004440 ab130-Match-Id.
004450     if       TU-User-Id (Usr-Idx) = WS-Code-As-Id
004460              move "Y" to WS-Found-Sw
004470     end-if.
004480 ab130-exit.  exit.
004490*
004500 ab140-Match-Name.
004510     if       TU-User-Name (Usr-Idx) = Bnd-Invite-Code
004520              move "Y" to WS-Found-Sw
004530     end-if.
004540 ab140-exit.  exit.
004550*
004560 ab200-Find-Level1-Of-Inviter   section.
004570****************************************
004580* The inviter's own level-1 inviter, tried first off the USERS
004590* row and, only when that is zero, off the inviter's own
004600* REFERRALS row - this becomes the requester's new level-2.
004610*
004620     move     TU-Inviter-Id (WS-Inviter-Idx) to WS-Inviter-L1-Id.
004630     if       WS-Inviter-L1-Id not = zero
004640              go to ab200-exit
004650     end-if.
004660*
004670     move     "N" to WS-Found-Sw.
004680     set      Ref-Idx to 1.
004690     perform  ab210-Match-Inviter-Referral thru ab210-exit
004700              varying Ref-Idx from 1 by 1
004710              until Ref-Idx > WS-Referral-Count
004720                 or WS-Found.
004730     if       WS-Found
004740              move TR-Level1-Id (Ref-Idx) to WS-Inviter-L1-Id
004750     end-if.
004760 ab200-exit.  exit.
004770*
004780 ab210-Match-Inviter-Referral.
004790     if       TR-User-Id (Ref-Idx) = WS-Inviter-User-Id
004800              move "Y" to WS-Found-Sw
004810     end-if.
004820 ab210-exit.  exit.
004830*
004840 aa040-Count-Invitees            section.
004850*****************************************
004860* Per-user level-1 / level-2 invitee counts, display only - no
004870* output file carries this in the current batch slice.
004880*
004890     set      Usr-Idx to 1.
004900     perform  aa041-Count-One-User thru aa041-exit
004910              varying Usr-Idx from 1 by 1
004920              until Usr-Idx > WS-User-Count.
004930 aa040-exit.  exit.
004940*
004950 aa041-Count-One-User.
004960     move     zero to CE-Sub-1 CE-Sub-2.
004970     set      Ref-Idx to 1.
004980     perform  aa042-Tally-One-Referral thru aa042-exit
004990              varying Ref-Idx from 1 by 1
005000              until Ref-Idx > WS-Referral-Count.
005010     if       CE-Sub-1 > zero or CE-Sub-2 > zero
005020              display  "CEREFCHN - User " TU-User-Id (Usr-Idx)
005030                        " L1 invitees " CE-Sub-1
005040                        " L2 invitees " CE-Sub-2
005050     end-if.
005060 aa041-exit.  exit.
005070*
005080 aa042-Tally-One-Referral.
005090     if       TR-Level1-Id (Ref-Idx) = TU-User-Id (Usr-Idx)
005100              add 1 to CE-Sub-1
005110     end-if.
005120     if       TR-Level2-Id (Ref-Idx) = TU-User-Id (Usr-Idx)
005130              add 1 to CE-Sub-2
005140     end-if.
005150 aa042-exit.  exit.
005160*
005170 aa050-Write-Masters             section.
005180*****************************************
005190     open     output Users-New-File.
005200     if       Usw-File-Status not = "00"
005201              move     Usw-File-Status to Usr-File-Status
005202              perform  zz040-Evaluate-Message thru zz040-exit
005210              display  CE003 Usw-File-Status
005211              display  WS-Eval-Msg
005220              move     1 to WS-Term-Code
005230              goback.
005240     set      Usr-Idx to 1.
005250     perform  aa051-Write-One-User thru aa051-exit
005260              varying Usr-Idx from 1 by 1
005270              until Usr-Idx > WS-User-Count.
005280     close    Users-New-File.
005290*
005300     open     output Referrals-New-File.
005310     if       Refw-File-Status not = "00"
005311              move     Refw-File-Status to Usr-File-Status
005312              perform  zz040-Evaluate-Message thru zz040-exit
005320              display  CE003 Refw-File-Status
005321              display  WS-Eval-Msg
005330              move     1 to WS-Term-Code
005340              goback.
005350     set      Ref-Idx to 1.
005360     perform  aa052-Write-One-Referral thru aa052-exit
005370              varying Ref-Idx from 1 by 1
005380              until Ref-Idx > WS-Referral-Count.
005390     close    Referrals-New-File.
005400 aa050-exit.  exit.
005410*
005420 aa051-Write-One-User.
005430     move     TU-User-Id       (Usr-Idx) to Usw-User-Id.
005440     move     TU-User-Name     (Usr-Idx) to Usw-User-Name.
005450     move     TU-User-Role     (Usr-Idx) to Usw-User-Role.
005460     move     TU-Referral-Code (Usr-Idx) to Usw-Referral-Code.
005470     move     TU-Inviter-Id    (Usr-Idx) to Usw-Inviter-Id.
005480     move     TU-User-Status   (Usr-Idx) to Usw-User-Status.
005490     write    Usw-Record.
005500 aa051-exit.  exit.
005510*
005520 aa052-Write-One-Referral.
005530     move     TR-User-Id   (Ref-Idx) to Refw-User-Id.
005540     move     TR-Level1-Id (Ref-Idx) to Refw-Level1-Id.
005550     move     TR-Level2-Id (Ref-Idx) to Refw-Level2-Id.
005560     write    Refw-Record.
005570 aa052-exit.  exit.
005580*
005590 zz040-Evaluate-Message        section.
005600***************************************
005610     copy "cefstat.cpy" replacing ==MSG==    by ==WS-Eval-Msg==
005620                                  ==STATUS== by ==Usr-File-Status==.
005630 zz040-exit.  exit.
