000010* 19/10/25 vbc - Created - generic file status to message text,
000020*                copied into every zz040-Evaluate-Message section
000030*                with REPLACING MSG and STATUS - after the shop's
000040*                standard file-status-to-message idiom, text
000050*                trimmed to the CE statuses we actually produce.
000060     evaluate ==STATUS==
000070         when "00"
000080              move "Status 00 - OK, no problem"          to ==MSG==
000090         when "02"
000100              move "Status 02 - Duplicate key on read"   to ==MSG==
000110         when "10"
000120              move "Status 10 - End of file"             to ==MSG==
000130         when "23"
000140              move "Status 23 - Record not found"        to ==MSG==
000150         when "30"
000160              move "Status 30 - Permanent I/O error"      to ==MSG==
000170         when "35"
000180              move "Status 35 - File not found for open"  to ==MSG==
000190         when "37"
000200              move "Status 37 - Open mode not supported"   to ==MSG==
000210         when "41"
000220              move "Status 41 - File already open"         to ==MSG==
000230         when "42"
000240              move "Status 42 - File not open"             to ==MSG==
000250         when other
000260              move "Status unknown - see CE-File-Status"   to ==MSG==
000270     end-evaluate.
