000010*****************************************************************
000020*                                                               *
000030*              Settlement Payment Pass (SETTLE - pay)           *
000040*   Marks SETTLE-DETAILS paid and posts the wallet credits for  *
000050*           owner, level-1 referrer and level-2 referrer        *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120***
000130      program-id.         cepayrun.
000140***
000150*    Author.             M. K. Okafor.
000160***
000170*    Installation.       Coinworks Systems Division.
000180***
000190*    Date-Written.       22/03/89.
000200***
000210*    Date-Compiled.
000220***
000230*    Security.           Coinworks Internal Use Only - Not For
000240*                        External Distribution.
000250***
000260*    Remarks.            Payment pass driven by a PAYMENTS file of
000270*                        period id / user id pairs - marks the
000280*                        matching SETTLE-DETAILS record PAID, stamps
000290*                        the settled timestamp, and posts the owner
000300*                        and referrer wallet credits to LEDGER.
000310***
000320*    Called modules.     None.
000330***
000340*    Files used.
000350*                        PAYMENTS         input.
000360*                        SETTLE-DETAILS   input/output, old/new master.
000370*                        REFERRALS        input, table load.
000380*                        WALLETS          input/output, old/new master.
000390*                        LEDGER           output.
000400***
000410* Changes:
000420* 22/03/89 mko -       Original coding.
000430* 11/12/91 tlm -   .02 Double-post guard added - a PAID detail paid
000440*                      again is now rejected, was silently re-posted.
000450* 08/07/95 tlm -   .03 L1/L2 credits skipped cleanly when referrer id
000460*                      is zero, was posting to a dummy user 0 wallet.
000470* 19/06/98 cds -   1.1 Year 2000 review - Det-Settled-At is 9(14)
000480*                      ccyymmddhhmmss, run timestamp built from the
000490*                      system clock with explicit century - no change
000500*                      required, logged per Y2K audit.
000510* 05/03/04 cds -   1.2 Wallet get-or-create now shared logic with
000520*                      cewallet.cbl's posting paragraph, copy-pasted
000530*                      here since the two programs don't share a
000540*                      common call module on this system.
000550* 14/08/12 wbk -   1.3 LEDGER description text widened, was truncating
000560*                      the period label.
000570* 21/01/19 rfs -   1.4 Cosmetic - run summary counts added to display.
000580* 05/08/25 pao -   1.5 Reviewed for coin-platform migration project,
000590*                      no logic change, comments only.
000595* 10/08/26 vbc -   1.6 PAYMENTS open guard was testing an undeclared
000596*                      WS-Recs-Read - program would not have linked.
000597*                      Counter now declared in WORKING-STORAGE.
000598* 10/08/26 vbc -   1.7 ZZ040-Evaluate-Message was declared but never
000599*                      PERFORMed on any abnormal status - wired into
000600*                      every open/write status check, moving the
000601*                      relevant status into Det-File-Status first
000602*                      where it isn't already that field - CR-118.
000603***
000610 environment             division.
000620*===============================
000630*
000640 configuration           section.
000650 source-computer.        coinworks.
000660 object-computer.        coinworks.
000670 special-names.
000680     C01 is Top-Of-Form
000690     UPSI-0
000700     class Ce-Digits is "0" thru "9".
000710*
000720 input-output            section.
000730 file-control.
000740 copy "selcedet.cob".
000750 copy "selceref.cob".
000760 copy "selcewal.cob".
000770*
000780     select   Payments-File      assign      "PAYMENTS"
000790                      organization line sequential
000800                      status       Pym-File-Status.
000810*
000820     select   Details-New-File   assign      "SETTLE-DETAILS-NEW"
000830                      organization line sequential
000840                      status       Dtw-File-Status.
000850*
000860     select   Wallets-New-File   assign      "WALLETS-NEW"
000870                      organization line sequential
000880                      status       Walw-File-Status.
000890*
000900     select   Ledger-File        assign      "LEDGER"
000910                      organization line sequential
000920                      status       Ldg-File-Status.
000930*
000940 data                    division.
000950*===============================
000960*
000970 file section.
000980*
000990 copy "fdcedet.cob".
001000 copy "fdceref.cob".
001010 copy "fdcewal.cob".
001020*
001030 fd  Payments-File.
001040 01  Pym-Record.
001050     03  Pym-Period-Id          pic 9(06)   comp.
001060     03  Pym-User-Id            pic 9(10)   comp.
001070     03  filler                 pic x(16).
001080*
001090 fd  Details-New-File.
001100 01  Dtw-Record.
001110     03  Dtw-Period-Id          pic 9(06)       comp.
001120     03  Dtw-User-Id            pic 9(10)       comp.
001130     03  Dtw-Coins-Total        pic 9(12)       comp.
001140     03  Dtw-Rate-Per-10K       pic S9(08)V99   comp-3.
001150     03  Dtw-Amount-Total       pic S9(08)V99   comp-3.
001160     03  Dtw-Amount-To-User     pic S9(08)V99   comp-3.
001170     03  Dtw-Amount-To-L1       pic S9(08)V99   comp-3.
001180     03  Dtw-Amount-To-L2       pic S9(08)V99   comp-3.
001190     03  Dtw-Status             pic x(09).
001200     03  Dtw-Settled-At         pic 9(14)       comp.
001210     03  filler                 pic x(10).
001220*
001230 fd  Wallets-New-File.
001240 01  Walw-Record.
001250     03  Walw-User-Id           pic 9(10)      comp.
001260     03  Walw-Balance           pic S9(10)V99  comp-3.
001270     03  filler                 pic x(12).
001280*
001290 fd  Ledger-File.
001300 01  Ldg-Record.
001310     03  Ldg-User-Id            pic 9(10)     comp.
001320     03  Ldg-Amount             pic S9(10)V99 comp-3.
001330     03  Ldg-Type               pic x(17).
001340     03  Ldg-Ref-Id             pic 9(10)     comp.
001350     03  Ldg-Desc               pic x(40).
001360     03  filler                 pic x(06).
001370*
001380 working-storage section.
001390*-----------------------
001400 77  Prog-Name               pic x(17) value "CEPAYRUN (1.7.0)".
001410*
001420 copy "wscecom.cob".
001430*
001440 01  WS-Max-Details              pic 9(5) comp value 20000.
001450 01  WS-Detail-Count             pic 9(5) comp value zero.
001460 01  CE-Detail-Table.
001470     03  CE-Detail-Entry         occurs 1 to 20000 times
001480                                  depending on WS-Detail-Count
001490                                  indexed by Det-Idx.
001500         05  TD-Period-Id        pic 9(06)       comp.
001510         05  TD-User-Id          pic 9(10)       comp.
001520         05  TD-Coins-Total      pic 9(12)       comp.
001530         05  TD-Rate-Per-10K     pic S9(08)V99   comp-3.
001540         05  TD-Amount-Total     pic S9(08)V99   comp-3.
001550         05  TD-Amount-To-User   pic S9(08)V99   comp-3.
001560         05  TD-Amount-To-L1     pic S9(08)V99   comp-3.
001570         05  TD-Amount-To-L2     pic S9(08)V99   comp-3.
001580         05  TD-Status           pic x(09).
001590         05  TD-Settled-At       pic 9(14)       comp.
001600*
001610 01  WS-Max-Referrals            pic 9(5) comp value 9000.
001620 01  WS-Referral-Count           pic 9(5) comp value zero.
001630 01  CE-Referral-Table.
001640     03  CE-Referral-Entry       occurs 1 to 9000 times
001650                                  depending on WS-Referral-Count
001660                                  indexed by Ref-Idx.
001670         05  TR-User-Id          pic 9(10)  comp.
001680         05  TR-Level1-Id        pic 9(10)  comp.
001690         05  TR-Level2-Id        pic 9(10)  comp.
001700*
001710 01  WS-Max-Wallets               pic 9(5) comp value 9000.
001720 01  WS-Wallet-Count              pic 9(5) comp value zero.
001730 01  CE-Wallet-Table.
001740     03  CE-Wallet-Entry          occurs 1 to 9000 times
001750                                   depending on WS-Wallet-Count
001760                                   indexed by Wal-Idx.
001770         05  TW-User-Id           pic 9(10)    comp.
001780         05  TW-Balance           pic S9(10)V99 comp-3.
001790*
001800 01  WS-Switches.
001810     03  WS-Det-Eof-Sw        pic x       value "N".
001820         88  Det-Eof                   value "Y".
001830     03  WS-Ref-Eof-Sw        pic x       value "N".
001840         88  Ref-Eof                   value "Y".
001850     03  WS-Wal-Eof-Sw        pic x       value "N".
001860         88  Wal-Eof                   value "Y".
001870     03  WS-Pym-Eof-Sw        pic x       value "N".
001880         88  Pym-Eof                   value "Y".
001890     03  WS-Found-Sw          pic x       value "N".
001900         88  WS-Found                  value "Y".
001905     03  filler               pic x(02).
001910*
001920 01  WS-Counts.
001930     03  WS-Paid-Count         binary-long unsigned value zero.
001940     03  WS-Rejected-Count     binary-long unsigned value zero.
001945     03  filler                pic x(02).
001950*
001960 01  WS-Pym-File-Status        pic xx value "00".
001965 01  WS-Recs-Read              binary-long unsigned value zero.
001970 01  WS-Date-8                 pic 9(08).
001980 01  WS-Time-6                 pic 9(08).
001990 01  WS-Credit-User-Id         pic 9(10)     comp.
002000 01  WS-Credit-Amount          pic S9(10)V99 comp-3.
002010 01  WS-Credit-Type            pic x(17).
002020 01  WS-Eval-Msg               pic x(40)   value spaces.
002030 01  WS-Term-Code              pic 9       value zero.
002040*
002050 procedure  division.
002060*===============================
002070*
002080 aa000-Main                   section.
002090************************************
002100     display  Prog-Name " - Settlement Payment Pass - Starting".
002110     perform  ab900-Build-Run-Stamp.
002120*
002130     perform  aa010-Load-Details.
002140     perform  aa015-Load-Referrals.
002150     perform  aa016-Load-Wallets.
002160*
002170     open     output Ledger-File.
002180     if       Ldg-File-Status not = "00"
002181              move     Ldg-File-Status to Det-File-Status
002182              perform  zz040-Evaluate-Message thru zz040-exit
002190              display  CE003 Ldg-File-Status
002191              display  WS-Eval-Msg
002200              move     1 to WS-Term-Code
002210              goback.
002220*
002230     perform  aa020-Apply-Payments thru aa020-exit
002240              until Pym-Eof.
002250     close    Ledger-File.
002260     perform  aa040-Write-Masters.
002270*
002280     display  "CEPAYRUN - Paid     : " WS-Paid-Count.
002290     display  "CEPAYRUN - Rejected : " WS-Rejected-Count.
002300     display  Prog-Name " - Completed".
002310     goback.
002320*
002330 aa000-Exit.  exit section.
002340*
002350 aa010-Load-Details             section.
002360****************************************
002370     open     input Ce-Detail-File.
002380     if       Det-File-Status not = "00"
002381              perform  zz040-Evaluate-Message thru zz040-exit
002390              display  CE001 " SETTLE-DETAILS"
002391              display  WS-Eval-Msg
002400              move     1 to WS-Term-Code
002410              goback.
002420     perform  aa011-Load-One-Detail thru aa011-exit
002430              until Det-Eof.
002440     close    Ce-Detail-File.
002450 aa010-exit.  exit.
002460*
002470 aa011-Load-One-Detail.
002480     read     Ce-Detail-File at end
002490              move "Y" to WS-Det-Eof-Sw
002500              go to aa011-exit
002510     end-read.
002520     if       WS-Detail-Count < WS-Max-Details
002530              add 1 to WS-Detail-Count
002540              move Det-Period-Id      to TD-Period-Id    (WS-Detail-Count)
002550              move Det-User-Id        to TD-User-Id      (WS-Detail-Count)
002560              move Det-Coins-Total    to TD-Coins-Total   (WS-Detail-Count)
002570              move Det-Rate-Per-10K   to TD-Rate-Per-10K  (WS-Detail-Count)
002580              move Det-Amount-Total   to TD-Amount-Total  (WS-Detail-Count)
002590              move Det-Amount-To-User to TD-Amount-To-User(WS-Detail-Count)
002600              move Det-Amount-To-L1   to TD-Amount-To-L1  (WS-Detail-Count)
002610              move Det-Amount-To-L2   to TD-Amount-To-L2  (WS-Detail-Count)
002620              move Det-Status         to TD-Status        (WS-Detail-Count)
002630              move Det-Settled-At     to TD-Settled-At    (WS-Detail-Count)
002640     else
002650              display CE004 "Details"
002660     end-if.
002670 aa011-exit.  exit.
002680*
002690 aa015-Load-Referrals            section.
002700*****************************************
002710     open     input Ce-Referral-File.
002720     if       Ref-File-Status not = "00"
002721              move     Ref-File-Status to Det-File-Status
002722              perform  zz040-Evaluate-Message thru zz040-exit
002730              display  CE001 " REFERRALS"
002731              display  WS-Eval-Msg
002740              move     1 to WS-Term-Code
002750              goback.
002760     perform  aa017-Load-One-Referral thru aa017-exit
002770              until Ref-Eof.
002780     close    Ce-Referral-File.
002790 aa015-exit.  exit.
002800*
002810 aa017-Load-One-Referral.
002820     read     Ce-Referral-File at end
002830              move "Y" to WS-Ref-Eof-Sw
002840              go to aa017-exit
002850     end-read.
002860     if       WS-Referral-Count < WS-Max-Referrals
002870              add 1 to WS-Referral-Count
002880              move Ref-User-Id   to TR-User-Id   (WS-Referral-Count)
002890              move Ref-Level1-Id to TR-Level1-Id (WS-Referral-Count)
002900              move Ref-Level2-Id to TR-Level2-Id (WS-Referral-Count)
002910     end-if.
002920 aa017-exit.  exit.
002930*
002940 aa016-Load-Wallets               section.
002950******************************************
002960     open     input Ce-Wallet-File.
002970     if       Wal-File-Status not = "00"
002971              move     Wal-File-Status to Det-File-Status
002972              perform  zz040-Evaluate-Message thru zz040-exit
002980              display  CE001 " WALLETS"
002981              display  WS-Eval-Msg
002990              move     1 to WS-Term-Code
003000              goback.
003010     perform  aa018-Load-One-Wallet thru aa018-exit
003020              until Wal-Eof.
003030     close    Ce-Wallet-File.
003040 aa016-exit.  exit.
003050*
003060 aa018-Load-One-Wallet.
003070     read     Ce-Wallet-File at end
003080              move "Y" to WS-Wal-Eof-Sw
003090              go to aa018-exit
003100     end-read.
003110     if       WS-Wallet-Count < WS-Max-Wallets
003120              add 1 to WS-Wallet-Count
003130              move Wal-User-Id to TW-User-Id (WS-Wallet-Count)
003140              move Wal-Balance to TW-Balance (WS-Wallet-Count)
003150     end-if.
003160 aa018-exit.  exit.
003170*
003180 aa020-Apply-Payments             section.
003190******************************************
003200* One PAYMENTS record per call - find the matching detail, refuse
003210* an unknown pair or a detail already PAID, else mark it PAID and
003220* post the owner/L1/L2 wallet credits.
003230*
003240     if       WS-Recs-Read = zero
003250              open     input Payments-File
003260              if       Pym-File-Status not = "00"
003261                       move     Pym-File-Status to Det-File-Status
003262                       perform  zz040-Evaluate-Message thru zz040-exit
003270                       display  CE001 " PAYMENTS"
003271                       display  WS-Eval-Msg
003280                       move     1 to WS-Term-Code
003290                       goback
003300              end-if
003310              add      1 to WS-Recs-Read.
003320*
003330     read     Payments-File at end
003340              move "Y" to WS-Pym-Eof-Sw
003350              go to aa020-exit
003360     end-read.
003370*
003380     move     "N" to WS-Found-Sw.
003390     set      Det-Idx to 1.
003400     perform  ab010-Search-Detail thru ab010-exit
003410              varying Det-Idx from 1 by 1
003420              until Det-Idx > WS-Detail-Count
003430                 or WS-Found.
003440     if       not WS-Found
003450              display  "CEPAYRUN - Unknown detail " Pym-Period-Id
003460                        "/" Pym-User-Id " - rejected."
003470              add      1 to WS-Rejected-Count
003480              go to aa020-exit
003490     end-if.
003500*
003510     if       TD-Status (Det-Idx) = "PAID     "
003520              display  "CEPAYRUN - Detail " Pym-Period-Id
003530                        "/" Pym-User-Id " already PAID - rejected."
003540              add      1 to WS-Rejected-Count
003550              go to aa020-exit
003560     end-if.
003570*
003580     move     "PAID     "       to TD-Status (Det-Idx).
003590     move     CE-Run-Timestamp  to TD-Settled-At (Det-Idx).
003600*
003610     perform  aa030-Post-Wallet-Credit thru aa030-exit.
003620     add      1 to WS-Paid-Count.
003630 aa020-exit.  exit.
003640*
003650 ab010-Search-Detail.
003660     if       TD-Period-Id (Det-Idx) = Pym-Period-Id
003670       and    TD-User-Id   (Det-Idx) = Pym-User-Id
003680              move "Y" to WS-Found-Sw
003690     end-if.
003700 ab010-exit.  exit.
003710*
003720 aa030-Post-Wallet-Credit        section.
003730*****************************************
003740* Owner amount as SETTLEMENT_INCOME, then L1/L2 commissions as
003750* INVITE_REWARD to the referrers found on the REFERRALS table -
003760* a referrer id of zero means no commission is posted at all.
003770*
003780     perform  ab020-Credit-One-Wallet thru ab020-exit.
003790*
003800     move     "N" to WS-Found-Sw.
003810     set      Ref-Idx to 1.
003820     perform  ab030-Search-Referral thru ab030-exit
003830              varying Ref-Idx from 1 by 1
003840              until Ref-Idx > WS-Referral-Count
003850                 or WS-Found.
003860     if       not WS-Found
003870              go to aa030-exit
003880     end-if.
003890*
003900     if       TR-Level1-Id (Ref-Idx) not = zero
003910              move TR-Level1-Id (Ref-Idx) to WS-Credit-User-Id
003920              move TD-Amount-To-L1 (Det-Idx) to WS-Credit-Amount
003930              move "INVITE_REWARD   " to WS-Credit-Type
003940              perform ab021-Credit-And-Ledger thru ab021-exit
003950     end-if.
003960*
003970     if       TR-Level2-Id (Ref-Idx) not = zero
003980              move TR-Level2-Id (Ref-Idx) to WS-Credit-User-Id
003990              move TD-Amount-To-L2 (Det-Idx) to WS-Credit-Amount
004000              move "INVITE_REWARD   " to WS-Credit-Type
004010              perform ab021-Credit-And-Ledger thru ab021-exit
004020     end-if.
004030 aa030-exit.  exit.
004040*
004050 ab020-Credit-One-Wallet.
004060     move     TD-User-Id (Det-Idx) to WS-Credit-User-Id.
004070     move     TD-Amount-To-User (Det-Idx) to WS-Credit-Amount.
004080     move     "SETTLEMENT_INCOME" to WS-Credit-Type.
004090     perform  ab021-Credit-And-Ledger thru ab021-exit.
004100 ab020-exit.  exit.
004110*
004120 ab021-Credit-And-Ledger.
004130     move     "N" to WS-Found-Sw.
004140     set      Wal-Idx to 1.
004150     perform  ab022-Search-Wallet thru ab022-exit
004160              varying Wal-Idx from 1 by 1
004170              until Wal-Idx > WS-Wallet-Count
004180                 or WS-Found.
004190     if       not WS-Found
004200              if     WS-Wallet-Count < WS-Max-Wallets
004210                     add  1 to WS-Wallet-Count
004220                     move WS-Credit-User-Id to TW-User-Id (WS-Wallet-Count)
004230                     move zero to TW-Balance (WS-Wallet-Count)
004240                     move WS-Wallet-Count to Wal-Idx
004250              else
004260                     display CE004 "Wallets"
004270                     go to ab021-exit
004280              end-if
004290     end-if.
004300     add      WS-Credit-Amount to TW-Balance (Wal-Idx).
004310*
004320     move     WS-Credit-User-Id to Ldg-User-Id.
004330     move     WS-Credit-Amount  to Ldg-Amount.
004340     move     WS-Credit-Type    to Ldg-Type.
004350     move     TD-Period-Id (Det-Idx) to Ldg-Ref-Id.
004360     move     "Settlement payout period"  to Ldg-Desc.
004370     write    Ldg-Record.
004380 ab021-exit.  exit.
004390*
004400 ab022-Search-Wallet.
004410     if       TW-User-Id (Wal-Idx) = WS-Credit-User-Id
004420              move "Y" to WS-Found-Sw
004430     end-if.
004440 ab022-exit.  exit.
004450*
004460 ab030-Search-Referral.
004470     if       TR-User-Id (Ref-Idx) = TD-User-Id (Det-Idx)
004480              move "Y" to WS-Found-Sw
004490     end-if.
004500 ab030-exit.  exit.
004510*
004520 aa040-Write-Masters              section.
004530******************************************
004540     close    Payments-File.
004550*
004560     open     output Details-New-File.
004570     if       Dtw-File-Status not = "00"
004571              move     Dtw-File-Status to Det-File-Status
004572              perform  zz040-Evaluate-Message thru zz040-exit
004580              display  CE003 Dtw-File-Status
004581              display  WS-Eval-Msg
004590              move     1 to WS-Term-Code
004600              goback.
004610     set      Det-Idx to 1.
004620     perform  aa041-Write-One-Detail thru aa041-exit
004630              varying Det-Idx from 1 by 1
004640              until Det-Idx > WS-Detail-Count.
004650     close    Details-New-File.
004660*
004670     open     output Wallets-New-File.
004680     if       Walw-File-Status not = "00"
004681              move     Walw-File-Status to Det-File-Status
004682              perform  zz040-Evaluate-Message thru zz040-exit
004690              display  CE003 Walw-File-Status
004691              display  WS-Eval-Msg
004700              move     1 to WS-Term-Code
004710              goback.
004720     set      Wal-Idx to 1.
004730     perform  aa042-Write-One-Wallet thru aa042-exit
004740              varying Wal-Idx from 1 by 1
004750              until Wal-Idx > WS-Wallet-Count.
004760     close    Wallets-New-File.
004770 aa040-exit.  exit.
004780*
004790 aa041-Write-One-Detail.
004800     move     TD-Period-Id      (Det-Idx) to Dtw-Period-Id.
004810     move     TD-User-Id        (Det-Idx) to Dtw-User-Id.
004820     move     TD-Coins-Total    (Det-Idx) to Dtw-Coins-Total.
004830     move     TD-Rate-Per-10K   (Det-Idx) to Dtw-Rate-Per-10K.
004840     move     TD-Amount-Total   (Det-Idx) to Dtw-Amount-Total.
004850     move     TD-Amount-To-User (Det-Idx) to Dtw-Amount-To-User.
004860     move     TD-Amount-To-L1   (Det-Idx) to Dtw-Amount-To-L1.
004870     move     TD-Amount-To-L2   (Det-Idx) to Dtw-Amount-To-L2.
004880     move     TD-Status         (Det-Idx) to Dtw-Status.
004890     move     TD-Settled-At     (Det-Idx) to Dtw-Settled-At.
004900     write    Dtw-Record.
004910 aa041-exit.  exit.
004920*
004930 aa042-Write-One-Wallet.
004940     move     TW-User-Id (Wal-Idx) to Walw-User-Id.
004950     move     TW-Balance (Wal-Idx) to Walw-Balance.
004960     write    Walw-Record.
004970 aa042-exit.  exit.
004980*
004990 ab900-Build-Run-Stamp            section.
005000******************************************
005010* Builds CE-Run-Timestamp (9(14) ccyymmddhhmmss) from the system
005020* clock, used to stamp Det-Settled-At when a detail is marked PAID.
005030*
005040     accept   WS-Date-8 from date yyyymmdd.
005050     accept   WS-Time-6 from time.
005060     move     WS-Date-8 (1:4) to CE-Run-CCYY.
005070     move     WS-Date-8 (5:2) to CE-Run-MM.
005080     move     WS-Date-8 (7:2) to CE-Run-DD.
005090     move     WS-Time-6 (1:2) to CE-Run-HH.
005100     move     WS-Time-6 (3:2) to CE-Run-MIN.
005110     move     WS-Time-6 (5:2) to CE-Run-SS.
005120 ab900-exit.  exit.
005130*
005140 zz040-Evaluate-Message            section.
005150******************************************
005160     copy "cefstat.cpy" replacing ==MSG==    by ==WS-Eval-Msg==
005170                                  ==STATUS== by ==Det-File-Status==.
005180 zz040-exit.  exit.
