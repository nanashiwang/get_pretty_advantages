000010********************************************
000020*                                          *
000030*  Record Definition For Wallet Account    *
000040*   File - One Per User                   *
000050*     Uses Wal-User-Id as key             *
000060********************************************
000070*  File size 32 bytes.
000080*
000090* 23/10/25 vbc - Created.
000100* 05/12/25 vbc - Confirmed Wal-Balance never goes negative via a
000110*                withdrawal - see WALLET spec rule, enforced in
000120*                cewallet aa020-Post-Transactions not here.
000130*
000140 01  CE-Wallet-Record.
000150     03  Wal-User-Id            pic 9(10)       comp.
000160     03  Wal-Balance            pic S9(10)V99   comp-3.
000170     03  filler                 pic x(12).
