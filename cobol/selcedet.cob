000010* 19/10/25 vbc - Created - select clause for SETTLE-DETAILS, line sequential
000020*                per CE file standards, fixed layout, no key - read
000030*                whole file into a table, see aa010 of each program.
000040     select   CE-Detail-File     assign       "SETTLE-DETAILS"
000050                      organization line sequential
000060                      status       Det-File-Status.
