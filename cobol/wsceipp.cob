000010********************************************
000020*                                          *
000030*  Record Definition For Proxy IP Pool     *
000040*   File - One Row Per Pool Entry         *
000050*     Uses Ipp-Id as key                  *
000060********************************************
000070*  File size 72 bytes.
000080*
000090* 24/10/25 vbc - Created.
000100* 18/12/25 vbc - Ipp-Usage-Count confirmed always recomputed from the
000110*                Env file, never trusted as carried forward - see
000120*                IPUSAGE spec.
000130*
000140 01  CE-Pool-Record.
000150     03  Ipp-Id                 pic 9(06)   comp.
000160     03  Ipp-Addr               pic x(15).
000170     03  Ipp-Port               pic 9(05)   comp.
000180     03  Ipp-User               pic x(15).
000190     03  Ipp-Pass               pic x(15).
000200     03  Ipp-Region             pic x(10).
000210     03  Ipp-Expire-Date        pic 9(08)   comp.
000220     03  Ipp-Expire-Date-X redefines Ipp-Expire-Date.
000230         05  Ipp-Expire-CCYY    pic 9(04).
000240         05  Ipp-Expire-MM      pic 99.
000250         05  Ipp-Expire-DD      pic 99.
000260     03  Ipp-Max-Users          pic 9(03)   comp.
000270     03  Ipp-Status             pic x(08).
000280         88  Ipp-Status-Active          value "ACTIVE  ".
000290         88  Ipp-Status-Disabled        value "DISABLED".
000300     03  Ipp-Usage-Count        pic 9(05)   comp.
000310     03  filler                 pic x(09).
