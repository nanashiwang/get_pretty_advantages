000010********************************************
000020*                                          *
000030*  Record Definition For Settlement        *
000040*   Detail File - One Per User Per Period *
000050*     Uses Det-Period-Id + Det-User-Id     *
000060*     As The Key                           *
000070********************************************
000080*  File size 88 bytes.
000090*
000100* 22/10/25 vbc - Created.
000110* 12/11/25 vbc - Det-Rate-Per-10K added so report can show the rate
000120*                that was actually applied, not just the period rate.
000130* 02/12/25 vbc - Det-Settled-At widened 9(8) hhmmss -> 9(14) ccyymmddhhmmss
000140*                so a same-day re-run does not collide on the stamp.
000150* 30/01/26 vbc - Referrer ids dropped from this record - they live on
000160*                CE-Referral-Record & are resolved there at pay time,
000170*                keeping this file a pure money/status record.
000180*
000190 01  CE-Detail-Record.
000200     03  Det-Period-Id          pic 9(06)       comp.
000210     03  Det-User-Id            pic 9(10)       comp.
000220     03  Det-Coins-Total        pic 9(12)       comp.
000230     03  Det-Rate-Per-10K       pic S9(08)V99   comp-3.
000240     03  Det-Amount-Total       pic S9(08)V99   comp-3.
000250     03  Det-Amount-To-User     pic S9(08)V99   comp-3.
000260     03  Det-Amount-To-L1       pic S9(08)V99   comp-3.
000270     03  Det-Amount-To-L2       pic S9(08)V99   comp-3.
000280     03  Det-Status             pic x(09).
000290         88  Det-Status-Pending         value "PENDING  ".
000300         88  Det-Status-Paid            value "PAID     ".
000310         88  Det-Status-Cancelled       value "CANCELLED".
000320     03  Det-Settled-At         pic 9(14)       comp.
000330     03  Det-Settled-At-X redefines Det-Settled-At.
000340         05  Det-Settled-CCYY   pic 9(04).
000350         05  Det-Settled-MM     pic 99.
000360         05  Det-Settled-DD     pic 99.
000370         05  Det-Settled-HH     pic 99.
000380         05  Det-Settled-MIN    pic 99.
000390         05  Det-Settled-SS     pic 99.
000400     03  filler                 pic x(10).
