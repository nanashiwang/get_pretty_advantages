000010********************************************
000020*                                          *
000030*  Record Definition For Wallet            *
000040*   Transaction Ledger File (output)      *
000050*     Signed - Credit +ve / Debit -ve     *
000060********************************************
000070*  File size 82 bytes.
000080*
000090* 23/10/25 vbc - Created.
000100* 14/12/25 vbc - Txn-Type widened x(12) -> x(17) to fit
000110*                "SETTLEMENT_INCOME" whole, was truncating.
000120*
000130 01  CE-Txn-Record.
000140     03  Txn-User-Id            pic 9(10)       comp.
000150     03  Txn-Amount             pic S9(10)V99   comp-3.
000160     03  Txn-Type               pic x(17).
000170         88  Txn-Type-Settlement        value "SETTLEMENT_INCOME".
000180         88  Txn-Type-Invite            value "INVITE_REWARD    ".
000190         88  Txn-Type-Withdraw          value "WITHDRAW         ".
000200         88  Txn-Type-Adjust            value "ADJUST           ".
000210     03  Txn-Ref-Id             pic 9(10)       comp.
000220     03  Txn-Desc               pic x(40).
000230     03  filler                 pic x(06).
