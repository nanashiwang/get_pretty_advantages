000010*****************************************************************
000020*                                                               *
000030*               Daily Coin Earning Statistics Run               *
000040*     Lifetime / today / 7-day window totals per user, plus     *
000050*            the 7-day coin trend and dashboard counts          *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120***
000130      program-id.         cestats.
000140***
000150*    Author.             J. R. Halversen.
000160***
000170*    Installation.       Coinworks Systems Division.
000180***
000190*    Date-Written.       02/06/88.
000200***
000210*    Date-Compiled.
000220***
000230*    Security.           Coinworks Internal Use Only - Not For
000240*                        External Distribution.
000250***
000260*    Remarks.            Builds the daily statistics report from
000270*                        the EARNINGS master - lifetime, today and
000280*                        7-day totals per user, a 7-day zero-filled
000290*                        trend line, and the dashboard counters.
000300***
000310*    Called modules.     None.
000320***
000330*    Files used.
000340*                        USERS           input, table load.
000350*                        EARNINGS        input, table load.
000360*                        WALLETS         input, table load.
000370*                        SETTLE-DETAILS  input, table load.
000380*                        STATS-RPT       output, print file.
000390***
000400* Changes:
000410* 02/06/88 jrh -       Original coding.
000420* 19/01/90 jrh -   .02 Corrected week window from minus 7 to minus 6
000430*                      days (7 calendar days inclusive of today).
000440* 08/08/92 tlm -   .03 Added dashboard counters to footing line.
000450* 21/02/95 tlm -   .04 Estimated amount now rounded half-up, was
000460*                      truncating.
000470* 30/06/98 cds -   1.1 Year 2000 review - processing date accepted
000480*                      from system clock as 9(8) ccyymmdd, no 2-digit
000490*                      year fields found in this program - no change
000500*                      required, logged per Y2K audit.
000510* 11/03/02 cds -   1.2 Table sizes raised to match ceernpst.cbl.
000520* 14/09/07 wbk -   1.3 Per-user pending count now keyed off table
000530*                      search rather than a running total - prior
000540*                      method double counted on reruns.
000550* 02/05/15 rfs -   1.4 Cosmetic - heading line column alignment.
000560* 05/08/25 pao -   1.5 Reviewed for coin-platform migration project,
000570*                      no logic change, comments only.
000575* 09/08/26 vbc -   1.6 Added distinct earning-accounts tally, per
000576*                      user and grand total, to round out the
000577*                      dashboard counters on the footing line.
000578* 10/08/26 vbc -   1.7 Trend window was stepping backward twice -
000579*                      aa031 called the same look-back paragraph
000580*                      used to find Today-6 instead of stepping
000581*                      forward from it, so buckets 2-7 landed
000582*                      further into the past and never matched an
000583*                      EARNINGS record.  Added ab901-Add-One-Day
000584*                      and pointed aa031 at it - CR-115.
000586* 10/08/26 vbc -   1.8 ZZ040-Evaluate-Message was declared but never
000587*                      PERFORMed on any abnormal status - wired into
000588*                      every check, moving the relevant status into
000589*                      Ern-File-Status first where needed - CR-118.
000590 environment             division.
000600*===============================
000610*
000620 configuration           section.
000630 source-computer.        coinworks.
000640 object-computer.        coinworks.
000650 special-names.
000660     C01 is Top-Of-Form
000670     UPSI-0
000680     class Ce-Digits is "0" thru "9".
000690*
000700 input-output            section.
000710 file-control.
000720 copy "selceusr.cob".
000730 copy "selceern.cob".
000740 copy "selcewal.cob".
000750 copy "selcedet.cob".
000760*
000770     select   Stats-Rpt-File     assign      "STATS-RPT"
000780                      organization line sequential
000790                      status       WS-Rpt-File-Status.
000800*
000810 data                    division.
000820*===============================
000830*
000840 file section.
000850*
000860 copy "fdceusr.cob".
000870 copy "fdceern.cob".
000880 copy "fdcewal.cob".
000890 copy "fdcedet.cob".
000900*
000910 fd  Stats-Rpt-File
000920     reports are Ce-Statistics-Report.
000930*
000940 working-storage section.
000950*-----------------------
000960 77  Prog-Name                pic x(17) value "CESTATS  (1.8.0)".
000970*
000980 copy "wscecom.cob".
000990*
001000 01  WS-Rpt-File-Status       pic xx      value "00".
001010 01  WS-Page-Lines            binary-char unsigned value 56.
001020 01  WS-Page-Counter          pic 999     comp value zero.
001030*
001040 01  WS-Max-Users              pic 9(5) comp value 9000.
001050 01  WS-User-Count             pic 9(5) comp value zero.
001060 01  CE-User-Table.
001070     03  CE-User-Entry         occurs 1 to 9000 times
001080                                depending on WS-User-Count
001090                                indexed by Usr-Idx.
001100         05  TU-User-Id        pic 9(10)  comp.
001110*
001120 01  WS-Max-Wallets             pic 9(5) comp value 9000.
001130 01  WS-Wallet-Count            pic 9(5) comp value zero.
001140 01  CE-Wallet-Table.
001150     03  CE-Wallet-Entry        occurs 1 to 9000 times
001160                                 depending on WS-Wallet-Count
001170                                 indexed by Wal-Idx.
001180         05  TW-User-Id         pic 9(10)    comp.
001190         05  TW-Balance         pic S9(10)V99 comp-3.
001200*
001210 01  WS-Max-Details             pic 9(5) comp value 20000.
001220 01  WS-Detail-Count            pic 9(5) comp value zero.
001230 01  CE-Detail-Table.
001240     03  CE-Detail-Entry        occurs 1 to 20000 times
001250                                 depending on WS-Detail-Count
001260                                 indexed by Det-Idx.
001270         05  TD-User-Id         pic 9(10)  comp.
001280         05  TD-Status          pic x(9).
001285*
001286* 09/08/26 vbc - Distinct earning-account tally, one entry per
001287*                account id seen on the EARNINGS file, so the
001288*                dashboard can report an accounts count alongside
001289*                the users count - see aa021/ab025/ab050 below.
001290 01  WS-Max-Accounts            pic 9(5) comp value 20000.
001291 01  WS-Account-Count           pic 9(5) comp value zero.
001292 01  CE-Account-Table.
001293     03  CE-Account-Entry       occurs 1 to 20000 times
001294                                 depending on WS-Account-Count
001295                                 indexed by Acc-Idx.
001296         05  AC-Account-Id      pic 9(10)  comp.
001297         05  AC-User-Id         pic 9(10)  comp.
001298*
001300 01  WS-Max-Stats               pic 9(5) comp value 9000.
001310 01  WS-Stat-Count               pic 9(5) comp value zero.
001320 01  CE-Stat-Table.
001330     03  CE-Stat-Entry           occurs 1 to 9000 times
001340                                  depending on WS-Stat-Count
001350                                  indexed by Stt-Idx.
001360         05  ST-User-Id          pic 9(10)  comp.
001370         05  ST-Lifetime-Coins   pic 9(14)  comp.
001380         05  ST-Today-Coins      pic 9(14)  comp.
001390         05  ST-Week-Coins       pic 9(14)  comp.
001400*
001410 01  CE-Trend-Table.
001420     03  CE-Trend-Entry          occurs 7 times
001430                                  indexed by Trd-Idx.
001440         05  TR-Date             pic 9(8)   comp.
001450         05  TR-Coins            pic 9(14)  comp.
001460*
001470 01  WS-Switches.
001480     03  WS-Usr-Eof-Sw        pic x       value "N".
001490         88  Usr-Eof                  value "Y".
001500     03  WS-Ern-Eof-Sw        pic x       value "N".
001510         88  Ern-Eof                   value "Y".
001520     03  WS-Wal-Eof-Sw        pic x       value "N".
001530         88  Wal-Eof                   value "Y".
001540     03  WS-Det-Eof-Sw        pic x       value "N".
001550         88  Det-Eof                   value "Y".
001560     03  WS-Found-Sw          pic x       value "N".
001570         88  WS-Found                  value "Y".
001575     03  filler               pic x(02).
001580*
001590 01  WS-Est-Amount             pic S9(8)V99 comp-3.
001600 01  WS-Pending-For-User       binary-long unsigned.
001605 01  WS-Accounts-For-User      binary-long unsigned.
001610 01  WS-Total-Users            binary-long unsigned value zero.
001620 01  WS-Total-Coins            pic 9(14)    comp   value zero.
001630 01  WS-Total-Amount           pic S9(10)V99 comp-3 value zero.
001640*
001650 01  WS-Eval-Msg               pic x(40)   value spaces.
001660 01  WS-Term-Code              pic 9       value zero.
001670*
001680 01  WS-Day-Work.
001690     03  WD-Work-Date          pic 9(8)     comp.
001700     03  WD-Work-Date-X redefines WD-Work-Date.
001710         05  WD-CC             pic 99.
001720         05  WD-YY             pic 99.
001730         05  WD-MM             pic 99.
001740         05  WD-DD             pic 99.
001750     03  WD-Days-In-Month      pic 99       comp.
001760     03  WD-Full-Year          pic 9(4)     comp.
001770     03  WD-Div-Qt             pic 9(4)     comp.
001780     03  WD-Div-Rm             pic 9(4)     comp.
001785     03  filler                pic x(02).
001790*
001800 01  CE-Days-In-Month-Table    pic 9(24)
001810                               value "312831303130313130313031".
001820 01  CE-Days-In-Month-Redef redefines CE-Days-In-Month-Table.
001830     03  CE-DIM                occurs 12 times pic 99.
001840*
001850* Report Writer Section
001860*-----------------------
001870 Report section.
001880***************
001890*
001900 RD  Ce-Statistics-Report
001910     control      Final
001920     Page Limit   WS-Page-Lines
001930     Heading      1
001940     First Detail 5
001950     Last  Detail WS-Page-Lines.
001960*
001970 01  Page-Heading-1    type page heading.
001980     03  line 1.
001990         05  col   1    pic x(17)   source Prog-Name.
002000         05  col  40    value "Coinworks Daily Coin Earning Statistics".
002010         05  col 120    value "Page ".
002020         05  col 126    pic zz9     source Page-Counter.
002030     03  line 2.
002040         05  col   1    value "Processing Date (ccyymmdd) :".
002050         05  col  31    pic 9(8)    source CE-Today-Date.
002060     03  line 4.
002070         05  col   1    value "User Id     Lifetime Coins  Today Coins"
002080                               "     Week Coins   Est Amount  "
002090                               "Wallet Bal   Pending  Accounts".
002100*
002110 01  Stat-Detail-Line type detail.
002120     03  line + 1.
002130         05  col   1    pic 9(10)        source ST-User-Id (Stt-Idx).
002140         05  col  14    pic zz,zzz,zz9   source ST-Lifetime-Coins (Stt-Idx).
002150         05  col  31    pic zz,zz9       source ST-Today-Coins (Stt-Idx).
002160         05  col  42    pic zz,zz9       source ST-Week-Coins (Stt-Idx).
002170         05  col  54    pic zz,zz9.99    source WS-Est-Amount.
002180         05  col  67    pic -z,zzz,zz9.99 source WS-Wallet-Bal-Out.
002190         05  col  83    pic zzz9         source WS-Pending-For-User.
002195         05  col  92    pic zzz9         source WS-Accounts-For-User.
002200*
002210 01  Trend-Heading type detail.
002220     03  line + 2.
002230         05  col   1    value "7-Day Trend".
002240     03  line + 1.
002250         05  col   1    value "Date        Total Coins".
002260*
002270 01  Trend-Detail-Line type detail.
002280     03  line + 1.
002290         05  col   1    pic 9(8)          source TR-Date (Trd-Idx).
002300         05  col  13    pic zzz,zz9       source TR-Coins (Trd-Idx).
002310*
002320 01  type control footing final line plus 2.
002330     03  col   1   value "Grand Total - Users Counted :".
002340     03  col  32   pic zzz9      source WS-Total-Users.
002350     03  col  40   value "Total Coins :".
002360     03  col  54   pic zz,zzz,zz9     source WS-Total-Coins.
002370     03  col  70   value "Total Est Amount :".
002380     03  col  90   pic -z,zzz,zz9.99  source WS-Total-Amount.
002385     03  col 110   value "Total Accounts :".
002386     03  col 127   pic zz,zz9   source WS-Account-Count.
002390*
002400 01  WS-Wallet-Bal-Out          pic S9(10)V99 comp-3 value zero.
002410*
002420 procedure  division.
002430*===============================
002440*
002450 aa000-Main                   section.
002460************************************
002470     display  Prog-Name " - Daily Statistics Run - Starting".
002480     accept   CE-Today-Date from date yyyymmdd.
002490*
002500     perform  aa010-Load-Tables.
002510     perform  aa030-Build-Trend-Section.
002520     perform  aa020-Accumulate-Per-User.
002530     perform  aa040-Report-Users.
002540*
002550     display  Prog-Name " - Completed".
002560     goback.
002570*
002580 aa000-Exit.  exit section.
002590*
002600 aa010-Load-Tables             section.
002610***************************************
002620     open     input Ce-User-File.
002630     if       Usr-File-Status not = "00"
002631              move     Usr-File-Status to Ern-File-Status
002632              perform  zz040-Evaluate-Message thru zz040-exit
002640              display  CE001 " USERS"
002641              display  WS-Eval-Msg
002650              move     1 to WS-Term-Code
002660              goback.
002670     perform  aa011-Load-One-User thru aa011-exit
002680              until Usr-Eof.
002690     close    Ce-User-File.
002700*
002710     open     input Ce-Wallet-File.
002720     if       Wal-File-Status not = "00"
002721              move     Wal-File-Status to Ern-File-Status
002722              perform  zz040-Evaluate-Message thru zz040-exit
002730              display  CE001 " WALLETS"
002731              display  WS-Eval-Msg
002740              move     1 to WS-Term-Code
002750              goback.
002760     perform  aa012-Load-One-Wallet thru aa012-exit
002770              until Wal-Eof.
002780     close    Ce-Wallet-File.
002790*
002800     open     input Ce-Detail-File.
002810     if       Det-File-Status not = "00"
002811              move     Det-File-Status to Ern-File-Status
002812              perform  zz040-Evaluate-Message thru zz040-exit
002820              display  CE001 " SETTLE-DETAILS"
002821              display  WS-Eval-Msg
002830              move     1 to WS-Term-Code
002840              goback.
002850     perform  aa013-Load-One-Detail thru aa013-exit
002860              until Det-Eof.
002870     close    Ce-Detail-File.
002880*
002890     open     input Ce-Earning-File.
002900     if       Ern-File-Status not = "00"
002901              perform  zz040-Evaluate-Message thru zz040-exit
002910              display  CE001 " EARNINGS"
002911              display  WS-Eval-Msg
002920              move     1 to WS-Term-Code
002930              goback.
002940*
002950 aa010-exit.  exit.
002960*
002970 aa011-Load-One-User.
002980     read     Ce-User-File at end
002990              move "Y" to WS-Usr-Eof-Sw
003000              go to aa011-exit
003010     end-read.
003020     if       WS-User-Count < WS-Max-Users
003030              add 1 to WS-User-Count
003040              move Usr-User-Id to TU-User-Id (WS-User-Count)
003050     end-if.
003060 aa011-exit.  exit.
003070*
003080 aa012-Load-One-Wallet.
003090     read     Ce-Wallet-File at end
003100              move "Y" to WS-Wal-Eof-Sw
003110              go to aa012-exit
003120     end-read.
003130     if       WS-Wallet-Count < WS-Max-Wallets
003140              add 1 to WS-Wallet-Count
003150              move Wal-User-Id to TW-User-Id (WS-Wallet-Count)
003160              move Wal-Balance to TW-Balance (WS-Wallet-Count)
003170     end-if.
003180 aa012-exit.  exit.
003190*
003200 aa013-Load-One-Detail.
003210     read     Ce-Detail-File at end
003220              move "Y" to WS-Det-Eof-Sw
003230              go to aa013-exit
003240     end-read.
003250     if       WS-Detail-Count < WS-Max-Details
003260              add 1 to WS-Detail-Count
003270              move Det-User-Id to TD-User-Id (WS-Detail-Count)
003280              move Det-Status  to TD-Status  (WS-Detail-Count)
003290     end-if.
003300 aa013-exit.  exit.
003310*
003320 aa020-Accumulate-Per-User     section.
003330***************************************
003340* Table-driven accumulation by user id - independent of the
003350* physical order of the EARNINGS file, so a posting run that has
003360* appended new users to the end of the master still rolls up
003370* correctly here.
003380*
003390     move     TR-Date (1) to CE-Window-Start-Date.
003400*
003410     perform  aa021-Accumulate-One-Earning thru aa021-exit
003420              until Ern-Eof.
003430     close    Ce-Earning-File.
003440*
003450 aa020-exit.  exit.
003460*
003470 aa021-Accumulate-One-Earning.
003480     read     Ce-Earning-File at end
003490              move "Y" to WS-Ern-Eof-Sw
003500              go to aa021-exit
003510     end-read.
003520*
003530     move     "N" to WS-Found-Sw.
003540     set      Stt-Idx to 1.
003550     perform  ab010-Search-Stat thru ab010-exit
003560              varying Stt-Idx from 1 by 1
003570              until Stt-Idx > WS-Stat-Count
003580                 or WS-Found.
003590     if       not WS-Found
003600              if     WS-Stat-Count < WS-Max-Stats
003610                     add  1 to WS-Stat-Count
003620                     move Ern-User-Id to ST-User-Id (WS-Stat-Count)
003630                     move zero to ST-Lifetime-Coins (WS-Stat-Count)
003640                     move zero to ST-Today-Coins    (WS-Stat-Count)
003650                     move zero to ST-Week-Coins      (WS-Stat-Count)
003660                     move WS-Stat-Count to Stt-Idx
003670              else
003680                     display CE004 "Stats"
003690                     go to aa021-exit
003700              end-if
003710     end-if.
003720*
003730     add      Ern-Coins-Total to ST-Lifetime-Coins (Stt-Idx).
003740     if       Ern-Stat-Date = CE-Today-Date
003750              add  Ern-Coins-Total to ST-Today-Coins (Stt-Idx)
003760     end-if.
003770     if       Ern-Stat-Date >= CE-Window-Start-Date
003780       and    Ern-Stat-Date <= CE-Today-Date
003790              add  Ern-Coins-Total to ST-Week-Coins (Stt-Idx)
003800     end-if.
003810*
003820     move     "N" to WS-Found-Sw.
003830     set      Trd-Idx to 1.
003840     perform  ab020-Search-Trend thru ab020-exit
003850              varying Trd-Idx from 1 by 1
003860              until Trd-Idx > 7
003870                 or WS-Found.
003880     if       WS-Found
003890              add  Ern-Coins-Total to TR-Coins (Trd-Idx)
003900     end-if.
003901*
003902     move     "N" to WS-Found-Sw.
003903     set      Acc-Idx to 1.
003904     perform  ab025-Search-Account thru ab025-exit
003905              varying Acc-Idx from 1 by 1
003906              until Acc-Idx > WS-Account-Count
003907                 or WS-Found.
003908     if       not WS-Found
003909              if     WS-Account-Count < WS-Max-Accounts
003910                     add  1 to WS-Account-Count
003911                     move Ern-Account-Id to AC-Account-Id (WS-Account-Count)
003912                     move Ern-User-Id    to AC-User-Id    (WS-Account-Count)
003913              else
003914                     display CE004 "Accounts"
003915              end-if
003916     end-if.
003917 aa021-exit.  exit.
003920*
003930 ab010-Search-Stat.
003940     if       ST-User-Id (Stt-Idx) = Ern-User-Id
003950              move "Y" to WS-Found-Sw
003960     end-if.
003970 ab010-exit.  exit.
003980*
003990 ab020-Search-Trend.
004000     if       TR-Date (Trd-Idx) = Ern-Stat-Date
004010              move "Y" to WS-Found-Sw
004020     end-if.
004030 ab020-exit.  exit.
004031*
004032 ab025-Search-Account.
004033     if       AC-Account-Id (Acc-Idx) = Ern-Account-Id
004034              move "Y" to WS-Found-Sw
004035     end-if.
004036 ab025-exit.  exit.
004040*
004050 aa030-Build-Trend-Section     section.
004060***************************************
004070* Pre-builds the 7 trend buckets, oldest date first ( today minus
004080* 6 through today ), so aa020 below has somewhere to accumulate
004090* into and dates with no earning records zero-fill on the report
004100* rather than drop off it.
004110*
004120     move     WD-Work-Date-X to WD-Work-Date-X.
004130     move     CE-Today-Date  to WD-Work-Date.
004135     move     1 to CE-Sub-1.
004138     perform  aa032-Back-One-Day thru aa032-exit
004139              varying CE-Sub-1 from 1 by 1
004141              until CE-Sub-1 > 6.
004170*
004180     set      Trd-Idx to 1.
004190     perform  aa031-Build-One-Day thru aa031-exit
004200              varying Trd-Idx from 1 by 1
004210              until Trd-Idx > 7.
004220 aa030-exit.  exit.
004230*
004240 aa031-Build-One-Day.
004250     move     WD-Work-Date to TR-Date (Trd-Idx).
004260     move     zero         to TR-Coins (Trd-Idx).
004270     if       Trd-Idx < 7
004280              perform ab901-Add-One-Day thru ab901-exit
004290     end-if.
004300 aa031-exit.  exit.
004310*
004312 aa032-Back-One-Day.
004314     perform  ab900-Subtract-One-Day thru ab900-exit.
004316 aa032-exit.  exit.
004318*
004320 aa040-Report-Users            section.
004330***************************************
004340     open     output Stats-Rpt-File.
004350     if       WS-Rpt-File-Status not = "00"
004351              move     WS-Rpt-File-Status to Ern-File-Status
004352              perform  zz040-Evaluate-Message thru zz040-exit
004360              display  CE003 WS-Rpt-File-Status
004361              display  WS-Eval-Msg
004370              move     1 to WS-Term-Code
004380              goback.
004390*
004400     initiate Ce-Statistics-Report.
004410*
004420     set      Stt-Idx to 1.
004430     perform  aa041-Report-One-User thru aa041-exit
004440              varying Stt-Idx from 1 by 1
004450              until Stt-Idx > WS-Stat-Count.
004460*
004470     generate Trend-Heading.
004480     set      Trd-Idx to 1.
004490     perform  aa042-Report-One-Trend-Day thru aa042-exit
004500              varying Trd-Idx from 1 by 1
004510              until Trd-Idx > 7.
004520*
004530     terminate Ce-Statistics-Report.
004540     close    Stats-Rpt-File.
004550*
004560 aa040-exit.  exit.
004570*
004580 aa041-Report-One-User.
004590     divide   ST-Lifetime-Coins (Stt-Idx) by 10000
004600              giving WS-Est-Amount rounded.
004610     move     zero to WS-Wallet-Bal-Out.
004620     set      Wal-Idx to 1.
004630     move     "N" to WS-Found-Sw.
004640     perform  ab030-Search-Wallet thru ab030-exit
004650              varying Wal-Idx from 1 by 1
004660              until Wal-Idx > WS-Wallet-Count
004670                 or WS-Found.
004680     if       WS-Found
004690              move TW-Balance (Wal-Idx) to WS-Wallet-Bal-Out
004700     end-if.
004710     move     zero to WS-Pending-For-User.
004720     set      Det-Idx to 1.
004730     perform  ab040-Count-Pending thru ab040-exit
004740              varying Det-Idx from 1 by 1
004750              until Det-Idx > WS-Detail-Count.
004751     move     zero to WS-Accounts-For-User.
004752     set      Acc-Idx to 1.
004753     perform  ab050-Count-Accounts thru ab050-exit
004754              varying Acc-Idx from 1 by 1
004755              until Acc-Idx > WS-Account-Count.
004760*
004770     generate Stat-Detail-Line.
004780     add      1 to WS-Total-Users.
004790     add      ST-Lifetime-Coins (Stt-Idx) to WS-Total-Coins.
004800     add      WS-Est-Amount to WS-Total-Amount.
004810 aa041-exit.  exit.
004820*
004830 ab030-Search-Wallet.
004840     if       TW-User-Id (Wal-Idx) = ST-User-Id (Stt-Idx)
004850              move "Y" to WS-Found-Sw
004860     end-if.
004870 ab030-exit.  exit.
004880*
004890 ab040-Count-Pending.
004900     if       TD-User-Id (Det-Idx) = ST-User-Id (Stt-Idx)
004910       and    TD-Status  (Det-Idx) = "PENDING"
004920              add 1 to WS-Pending-For-User
004930     end-if.
004940 ab040-exit.  exit.
004941*
004942 ab050-Count-Accounts.
004943     if       AC-User-Id (Acc-Idx) = ST-User-Id (Stt-Idx)
004944              add 1 to WS-Accounts-For-User
004945     end-if.
004946 ab050-exit.  exit.
004950*
004960 aa042-Report-One-Trend-Day.
004970     generate Trend-Detail-Line.
004980 aa042-exit.  exit.
004990*
005000 ab900-Subtract-One-Day        section.
005010***************************************
005020* Simple day-at-a-time calendar decrement, used for the 6-day
005030* look-back window and again to build the 7 trend dates - plain
005040* old arithmetic, no intrinsic FUNCTION calls on this system.
005050*
005060     if       WD-DD > 1
005070              subtract 1 from WD-DD
005080     else
005090              if     WD-MM > 1
005100                     subtract 1 from WD-MM
005110              else
005120                     move 12 to WD-MM
005130                     subtract 1 from WD-CC WD-YY
005140              end-if
005150              move   CE-DIM (WD-MM) to WD-Days-In-Month
005160              if     WD-MM = 2
005170                       compute WD-Full-Year = WD-CC * 100 + WD-YY
005180                       divide  WD-Full-Year by 4   giving WD-Div-Qt
005190                                                   remainder WD-Div-Rm
005200                       if      WD-Div-Rm = zero
005210                               divide WD-Full-Year by 100 giving WD-Div-Qt
005220                                                   remainder WD-Div-Rm
005230                               if      WD-Div-Rm not = zero
005240                                       add 1 to WD-Days-In-Month
005250                               else
005260                                       divide WD-Full-Year by 400
005270                                                   giving WD-Div-Qt
005280                                                   remainder WD-Div-Rm
005290                                       if      WD-Div-Rm = zero
005300                                               add 1 to WD-Days-In-Month
005310                                       end-if
005320                               end-if
005330                       end-if
005340              end-if
005350              move   WD-Days-In-Month to WD-DD
005360     end-if.
005370 ab900-exit.  exit.
005380*
005390 zz040-Evaluate-Message        section.
005400***************************************
005410     copy "cefstat.cpy" replacing ==MSG==    by ==WS-Eval-Msg==
005420                                  ==STATUS== by ==Ern-File-Status==.
005430 zz040-exit.  exit.
005431*
005432* 10/08/26 vbc -   1.6 Added - aa031 was stepping the trend window
005433*                      backward a second time instead of forward,
005434*                      so every bucket after TR-Date(1) landed
005435*                      further into the past than the processing
005436*                      date and never matched an EARNINGS record -
005437*                      CR-115.  ab901 below steps the work date
005438*                      forward one day, mirroring ab900's logic.
005439*
005440 ab901-Add-One-Day             section.
005450***************************************
005460* Day-at-a-time calendar increment - mirrors ab900 above but
005470* steps the work date forward, used to walk Trd-Idx 2 thru 7
005480* up from the Today-6 starting point ab900/aa032 left behind.
005490*
005500     move     CE-DIM (WD-MM) to WD-Days-In-Month.
005510     if       WD-MM = 2
005520              compute WD-Full-Year = WD-CC * 100 + WD-YY
005530              divide  WD-Full-Year by 4   giving WD-Div-Qt
005540                                          remainder WD-Div-Rm
005550              if      WD-Div-Rm = zero
005560                      divide WD-Full-Year by 100 giving WD-Div-Qt
005570                                          remainder WD-Div-Rm
005580                      if      WD-Div-Rm not = zero
005590                              add 1 to WD-Days-In-Month
005600                      else
005610                              divide WD-Full-Year by 400
005620                                          giving WD-Div-Qt
005630                                          remainder WD-Div-Rm
005640                              if      WD-Div-Rm = zero
005650                                      add 1 to WD-Days-In-Month
005660                              end-if
005670                      end-if
005680              end-if
005690     end-if.
005700     if       WD-DD < WD-Days-In-Month
005710              add  1 to WD-DD
005720     else
005730              move 1 to WD-DD
005740              if   WD-MM < 12
005750                       add 1 to WD-MM
005760              else
005770                       move 1 to WD-MM
005780                       add  1 to WD-CC WD-YY
005790              end-if
005800     end-if.
005810 ab901-exit.  exit.
