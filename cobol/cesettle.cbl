000010*****************************************************************
000020*                                                               *
000030*               Period Settlement Run (SETTLE - run)            *
000040*     Converts a closed period's EARNINGS into SETTLEMENT       *
000050*       DETAIL records, split owner / level-1 / level-2         *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120***
000130      program-id.         cesettle.
000140***
000150*    Author.             M. K. Okafor.
000160***
000170*    Installation.       Coinworks Systems Division.
000180***
000190*    Date-Written.       14/03/89.
000200***
000210*    Date-Compiled.
000220***
000230*    Security.           Coinworks Internal Use Only - Not For
000240*                        External Distribution.
000250***
000260*    Remarks.            Runs one settlement period: validates the
000270*                        period parameters, accumulates each user's
000280*                        coins earned in the period window, splits
000290*                        the gross value owner / L1 / L2, writes the
000300*                        SETTLE-DETAILS file and the settlement
000310*                        report, then closes the period.
000320***
000330*    Called modules.     None.
000340***
000350*    Files used.
000360*                        PERIOD-PARMS    input/output, one record.
000370*                        EARNINGS        input, table load.
000380*                        REFERRALS       input, table load.
000390*                        SETTLE-DETAILS  output.
000400*                        SETTLE-RPT      output, print file.
000410***
000420* Changes:
000430* 14/03/89 mko -       Original coding.
000440* 30/10/90 mko -   .02 BPS sanity check added - period rejected if
000450*                      host+l1+l2 exceeds 10000.
000460* 19/05/93 tlm -   .03 Zero-coin users no longer produce a detail
000470*                      record, per accounting request CR-118.
000480* 02/02/96 tlm -   .04 Platform retention now shown on report footing.
000490* 25/06/98 cds -   1.1 Year 2000 review - Per-Start-Date/Per-End-Date
000500*                      already carry explicit century (9(8) ccyymmdd)
000510*                      - no 2-digit year fields found - no change
000520*                      required, logged per Y2K audit.
000530* 14/10/03 cds -   1.2 Close of period now written back to
000540*                      PERIOD-PARMS at end of a clean run.
000550* 08/04/09 wbk -   1.3 Guard added - refuse to settle an already
000560*                      CLOSED period (CR-204, duplicate payout risk).
000570* 27/11/17 rfs -   1.4 Cosmetic - report column widths for 8-digit
000580*                      gross amounts.
000590* 05/08/25 pao -   1.5 Reviewed for coin-platform migration project,
000600*                      no logic change, comments only.
000605* 10/08/26 vbc -   1.6 ZZ040-Evaluate-Message was declared but never
000606*                      PERFORMed on any abnormal status - wired into
000607*                      every open/write status check, moving the
000608*                      relevant status into Per-File-Status first
000609*                      where it isn't already that field - CR-118.
000610***
000620 environment             division.
000630*===============================
000640*
000650 configuration           section.
000660 source-computer.        coinworks.
000670 object-computer.        coinworks.
000680 special-names.
000690     C01 is Top-Of-Form
000700     UPSI-0
000710     class Ce-Digits is "0" thru "9".
000720*
000730 input-output            section.
000740 file-control.
000750 copy "selceper.cob".
000760 copy "selceern.cob".
000770 copy "selceref.cob".
000780 copy "selcedet.cob".
000790*
000800     select   Settle-Rpt-File     assign      "SETTLE-RPT"
000810                      organization line sequential
000820                      status       WS-Rpt-File-Status.
000830*
000840 data                    division.
000850*===============================
000860*
000870 file section.
000880*
000890 copy "fdceper.cob".
000900 copy "fdceern.cob".
000910 copy "fdceref.cob".
000920 copy "fdcedet.cob".
000930*
000940 fd  Settle-Rpt-File
000950     reports are Ce-Settlement-Report.
000960*
000970 working-storage section.
000980*-----------------------
000990 77  Prog-Name               pic x(17) value "CESETTLE (1.6.0)".
001000*
001010 copy "wscecom.cob".
001020*
001030 01  WS-Rpt-File-Status       pic xx      value "00".
001040 01  WS-Page-Lines            binary-char unsigned value 56.
001050 01  WS-Page-Counter          pic 999     comp value zero.
001060*
001070 01  WS-Max-Referrals          pic 9(5) comp value 9000.
001080 01  WS-Referral-Count         pic 9(5) comp value zero.
001090 01  CE-Referral-Table.
001100     03  CE-Referral-Entry     occurs 1 to 9000 times
001110                                depending on WS-Referral-Count
001120                                indexed by Ref-Idx.
001130         05  TR-User-Id        pic 9(10)  comp.
001140         05  TR-Level1-Id      pic 9(10)  comp.
001150         05  TR-Level2-Id      pic 9(10)  comp.
001160*
001170 01  WS-Max-Totals              pic 9(5) comp value 9000.
001180 01  WS-Total-Count              pic 9(5) comp value zero.
001190 01  CE-Totals-Table.
001200     03  CE-Totals-Entry         occurs 1 to 9000 times
001210                                  depending on WS-Total-Count
001220                                  indexed by Tot-Idx.
001230         05  TT-User-Id          pic 9(10)   comp.
001240         05  TT-Coins-Total      pic 9(12)   comp.
001250*
001260 01  WS-Switches.
001270     03  WS-Ern-Eof-Sw        pic x       value "N".
001280         88  Ern-Eof                   value "Y".
001290     03  WS-Ref-Eof-Sw        pic x       value "N".
001300         88  Ref-Eof                   value "Y".
001310     03  WS-Found-Sw          pic x       value "N".
001320         88  WS-Found                  value "Y".
001330     03  WS-Reject-Sw         pic x       value "N".
001340         88  WS-Rejected                value "Y".
001345     03  filler               pic x(02).
001350*
001360 01  WS-Split-Work.
001370     03  WS-Rate-Per-10K      pic S9(08)V99 comp-3.
001380     03  WS-Gross             pic S9(08)V99 comp-3.
001390     03  WS-To-User           pic S9(08)V99 comp-3.
001400     03  WS-To-L1             pic S9(08)V99 comp-3.
001410     03  WS-To-L2             pic S9(08)V99 comp-3.
001420     03  WS-Retention          pic S9(08)V99 comp-3.
001430     03  WS-Bps-Sum            pic 9(06)   comp.
001440     03  WS-L1-User-Id         pic 9(10)  comp.
001450     03  WS-L2-User-Id         pic 9(10)  comp.
001455     03  filler                pic x(02).
001460*
001470 01  WS-Report-Totals.
001480     03  WS-Tot-Recs           binary-long unsigned value zero.
001490     03  WS-Tot-Coins          pic 9(14)    comp value zero.
001500     03  WS-Tot-Gross          pic S9(10)V99 comp-3 value zero.
001510     03  WS-Tot-User           pic S9(10)V99 comp-3 value zero.
001520     03  WS-Tot-L1             pic S9(10)V99 comp-3 value zero.
001530     03  WS-Tot-L2             pic S9(10)V99 comp-3 value zero.
001540     03  WS-Tot-Retention      pic S9(10)V99 comp-3 value zero.
001545     03  filler                pic x(02).
001550*
001560 01  WS-Eval-Msg               pic x(40)   value spaces.
001570 01  WS-Term-Code              pic 9       value zero.
001580*
001590 Report section.
001600***************
001610*
001620 RD  Ce-Settlement-Report
001630     control      Final
001640     Page Limit   WS-Page-Lines
001650     Heading      1
001660     First Detail 5
001670     Last  Detail WS-Page-Lines.
001680*
001690 01  Settle-Page-Heading  type page heading.
001700     03  line 1.
001710         05  col   1    pic x(17)   source Prog-Name.
001720         05  col  40    value "Coinworks Period Settlement Report".
001730         05  col 120    value "Page ".
001740         05  col 126    pic zz9     source Page-Counter.
001750     03  line 2.
001760         05  col   1    value "Period :".
001770         05  col  10    pic 9(06)   source Per-Id.
001780         05  col  18    pic x(10)   source Per-Label.
001790         05  col  30    pic 9(08)   source Per-Start-Date.
001800         05  col  40    value "to".
001810         05  col  43    pic 9(08)   source Per-End-Date.
001820     03  line 3.
001830         05  col   1    value "Coin Rate :".
001840         05  col  13    pic 9(08)   source Per-Coin-Rate.
001850         05  col  26    value "Host Bps :".
001860         05  col  37    pic 9(05)   source Per-Host-Bps.
001870         05  col  46    value "L1 Bps :".
001880         05  col  55    pic 9(05)   source Per-L1-Bps.
001890         05  col  64    value "L2 Bps :".
001900         05  col  73    pic 9(05)   source Per-L2-Bps.
001910     03  line 5.
001920         05  col   1    value "User Id     Coins       Gross      "
001930                               "To-User    To-L1 (Ref)   To-L2 (Ref)  "
001940                               "Retention  Status".
001950*
001960 01  Settle-Detail-Line  type detail.
001970     03  line + 1.
001980         05  col   1    pic 9(10)          source Det-User-Id.
001990         05  col  14    pic zz,zz9         source Det-Coins-Total.
002000         05  col  27    pic zz,zz9.99      source Det-Amount-Total.
002010         05  col  40    pic zz,zz9.99      source Det-Amount-To-User.
002020         05  col  53    pic zz,zz9.99      source Det-Amount-To-L1.
002030         05  col  66    pic z(10)9         source WS-L1-User-Id.
002040         05  col  79    pic zz,zz9.99      source Det-Amount-To-L2.
002050         05  col  92    pic z(10)9         source WS-L2-User-Id.
002060         05  col 106    pic zz,zz9.99      source WS-Retention.
002070         05  col 119    pic x(09)          source Det-Status.
002080*
002090 01  type control footing final line plus 2.
002100     03  col   1   value "Totals - Records :".
002110     03  col  20   pic zzz9      source WS-Tot-Recs.
002120     03  col  28   value "Coins :".
002130     03  col  36   pic zz,zzz,zz9   source WS-Tot-Coins.
002140     03  col  52   value "Gross :".
002150     03  col  60   pic -z,zzz,zz9.99  source WS-Tot-Gross.
002160     03  col  80   value "Users :".
002170     03  col  88   pic -z,zzz,zz9.99  source WS-Tot-User.
002180     03  col 108   value "L1 :".
002190     03  col 113   pic -z,zzz,zz9.99  source WS-Tot-L1.
002200     03  col 133   value "L2 :".
002210     03  col 138   pic -z,zzz,zz9.99  source WS-Tot-L2.
002220     03  col 158   value "Retained :".
002230     03  col 169   pic -z,zzz,zz9.99  source WS-Tot-Retention.
002240*
002250 procedure  division.
002260*===============================
002270*
002280 aa000-Main                   section.
002290************************************
002300     display  Prog-Name " - Period Settlement Run - Starting".
002310*
002320     perform  aa010-Validate-Period.
002330     if       WS-Rejected
002340              display  "CESETTLE - Period rejected - run aborted."
002350              display  CE005
002360              goback.
002370     end-if.
002380*
002390     perform  aa015-Load-Referrals.
002400     perform  aa020-Accumulate-Coins-By-User.
002410     perform  aa040-Write-Detail.
002420     perform  aa060-Close-Period.
002430*
002440     display  Prog-Name " - Completed".
002450     goback.
002460*
002470 aa000-Exit.  exit section.
002480*
002490 aa010-Validate-Period         section.
002500***************************************
002510* One parameter record on PERIOD-PARMS - opened, checked, the
002520* in-memory copy is what the rest of the run works from and what
002530* gets rewritten at aa060 when the period is closed.
002540*
002550     open     input Ce-Period-File.
002560     if       Per-File-Status not = "00"
002561              perform  zz040-Evaluate-Message thru zz040-exit
002570              display  CE001 " PERIOD-PARMS"
002571              display  WS-Eval-Msg
002580              move     1 to WS-Term-Code
002590              goback.
002600     read     Ce-Period-File at end
002610              display  "CESETTLE - PERIOD-PARMS is empty - aborted."
002620              move     1 to WS-Term-Code
002630              goback
002640     end-read.
002650     close    Ce-Period-File.
002660*
002670     if       Per-Status-Closed
002680              display  "CESETTLE - Period " Per-Id
002690                        " already CLOSED - cannot re-run."
002700              move     "Y" to WS-Reject-Sw
002710              go to aa010-exit.
002720*
002730     add      Per-Host-Bps Per-L1-Bps Per-L2-Bps giving WS-Bps-Sum.
002740     if       WS-Bps-Sum > 10000
002750              display  "CESETTLE - Period " Per-Id
002760                        " bps sum exceeds 10000 - rejected."
002770              move     "Y" to WS-Reject-Sw
002780     end-if.
002790*
002800 aa010-exit.  exit.
002810*
002820 aa015-Load-Referrals          section.
002830***************************************
002840     open     input Ce-Referral-File.
002850     if       Ref-File-Status not = "00"
002851              move     Ref-File-Status to Per-File-Status
002852              perform  zz040-Evaluate-Message thru zz040-exit
002860              display  CE001 " REFERRALS"
002861              display  WS-Eval-Msg
002870              move     1 to WS-Term-Code
002880              goback.
002890     perform  aa016-Load-One-Referral thru aa016-exit
002900              until Ref-Eof.
002910     close    Ce-Referral-File.
002920 aa015-exit.  exit.
002930*
002940 aa016-Load-One-Referral.
002950     read     Ce-Referral-File at end
002960              move "Y" to WS-Ref-Eof-Sw
002970              go to aa016-exit
002980     end-read.
002990     if       WS-Referral-Count < WS-Max-Referrals
003000              add 1 to WS-Referral-Count
003010              move Ref-User-Id   to TR-User-Id   (WS-Referral-Count)
003020              move Ref-Level1-Id to TR-Level1-Id (WS-Referral-Count)
003030              move Ref-Level2-Id to TR-Level2-Id (WS-Referral-Count)
003040     end-if.
003050 aa016-exit.  exit.
003060*
003070 aa020-Accumulate-Coins-By-User  section.
003080*****************************************
003090* Table-driven accumulation of each user's coins falling within
003100* the period window - independent of EARNINGS' physical order.
003110*
003120     open     input Ce-Earning-File.
003130     if       Ern-File-Status not = "00"
003131              move     Ern-File-Status to Per-File-Status
003132              perform  zz040-Evaluate-Message thru zz040-exit
003140              display  CE001 " EARNINGS"
003141              display  WS-Eval-Msg
003150              move     1 to WS-Term-Code
003160              goback.
003170     perform  aa021-Accumulate-One-Earning thru aa021-exit
003180              until Ern-Eof.
003190     close    Ce-Earning-File.
003200*
003210 aa020-exit.  exit.
003220*
003230 aa021-Accumulate-One-Earning.
003240     read     Ce-Earning-File at end
003250              move "Y" to WS-Ern-Eof-Sw
003260              go to aa021-exit
003270     end-read.
003280     if       Ern-Stat-Date < Per-Start-Date
003290        or    Ern-Stat-Date > Per-End-Date
003300              go to aa021-exit
003310     end-if.
003320*
003330     move     "N" to WS-Found-Sw.
003340     set      Tot-Idx to 1.
003350     perform  ab010-Search-Total thru ab010-exit
003360              varying Tot-Idx from 1 by 1
003370              until Tot-Idx > WS-Total-Count
003380                 or WS-Found.
003390     if       not WS-Found
003400              if     WS-Total-Count < WS-Max-Totals
003410                     add  1 to WS-Total-Count
003420                     move Ern-User-Id to TT-User-Id (WS-Total-Count)
003430                     move zero to TT-Coins-Total (WS-Total-Count)
003440                     move WS-Total-Count to Tot-Idx
003450              else
003460                     display CE004 "Totals"
003470                     go to aa021-exit
003480              end-if
003490     end-if.
003500     add      Ern-Coins-Total to TT-Coins-Total (Tot-Idx).
003510 aa021-exit.  exit.
003520*
003530 ab010-Search-Total.
003540     if       TT-User-Id (Tot-Idx) = Ern-User-Id
003550              move "Y" to WS-Found-Sw
003560     end-if.
003570 ab010-exit.  exit.
003580*
003590 aa040-Write-Detail             section.
003600***************************************
003610     open     output Ce-Detail-File.
003620     if       Det-File-Status not = "00"
003621              move     Det-File-Status to Per-File-Status
003622              perform  zz040-Evaluate-Message thru zz040-exit
003630              display  CE003 Det-File-Status
003631              display  WS-Eval-Msg
003640              move     1 to WS-Term-Code
003650              goback.
003660     open     output Settle-Rpt-File.
003670     if       WS-Rpt-File-Status not = "00"
003671              move     WS-Rpt-File-Status to Per-File-Status
003672              perform  zz040-Evaluate-Message thru zz040-exit
003680              display  CE003 WS-Rpt-File-Status
003681              display  WS-Eval-Msg
003690              move     1 to WS-Term-Code
003700              goback.
003710*
003720* Money per 10,000 coins - 10000 / PER-COIN-RATE, 2 decimals.
003730     divide   10000 by Per-Coin-Rate giving WS-Rate-Per-10K rounded.
003740*
003750     initiate Ce-Settlement-Report.
003760     set      Tot-Idx to 1.
003770     perform  aa041-Write-One-Detail thru aa041-exit
003780              varying Tot-Idx from 1 by 1
003790              until Tot-Idx > WS-Total-Count.
003800     terminate Ce-Settlement-Report.
003810*
003820     close    Ce-Detail-File.
003830     close    Settle-Rpt-File.
003840 aa040-exit.  exit.
003850*
003860 aa041-Write-One-Detail.
003870     if       TT-Coins-Total (Tot-Idx) = zero
003880              go to aa041-exit
003890     end-if.
003900*
003910     perform  aa030-Compute-Split thru aa030-exit.
003920*
003930     move     Per-Id               to Det-Period-Id.
003940     move     TT-User-Id (Tot-Idx) to Det-User-Id.
003950     move     TT-Coins-Total (Tot-Idx) to Det-Coins-Total.
003960     move     WS-Rate-Per-10K      to Det-Rate-Per-10K.
003970     move     WS-Gross             to Det-Amount-Total.
003980     move     WS-To-User            to Det-Amount-To-User.
003990     move     WS-To-L1              to Det-Amount-To-L1.
004000     move     WS-To-L2              to Det-Amount-To-L2.
004010     set      Det-Status-Pending to true.
004020     move     zero                  to Det-Settled-At.
004030     write    Ce-Detail-Record.
004040*
004050     generate Settle-Detail-Line.
004060*
004070     add      1             to WS-Tot-Recs.
004080     add      TT-Coins-Total (Tot-Idx) to WS-Tot-Coins.
004090     add      WS-Gross      to WS-Tot-Gross.
004100     add      WS-To-User    to WS-Tot-User.
004110     add      WS-To-L1      to WS-Tot-L1.
004120     add      WS-To-L2      to WS-Tot-L2.
004130     add      WS-Retention  to WS-Tot-Retention.
004140 aa041-exit.  exit.
004150*
004160 aa030-Compute-Split           section.
004170***************************************
004180* Gross/owner/L1/L2/retention for the table entry at Tot-Idx -
004190* retention absorbs all rounding residue and any commission whose
004200* referrer id is zero, so the five money columns always foot.
004210*
004220     compute  WS-Gross rounded =
004230              TT-Coins-Total (Tot-Idx) * WS-Rate-Per-10K / 10000.
004240*
004250     move     zero to WS-L1-User-Id WS-L2-User-Id.
004260     move     "N"  to WS-Found-Sw.
004270     set      Ref-Idx to 1.
004280     perform  ab020-Search-Referral thru ab020-exit
004290              varying Ref-Idx from 1 by 1
004300              until Ref-Idx > WS-Referral-Count
004310                 or WS-Found.
004320     if       WS-Found
004330              move TR-Level1-Id (Ref-Idx) to WS-L1-User-Id
004340              move TR-Level2-Id (Ref-Idx) to WS-L2-User-Id
004350     end-if.
004360*
004370     compute  WS-To-User rounded = WS-Gross * Per-Host-Bps / 10000.
004380*
004390     if       WS-L1-User-Id = zero
004400              move zero to WS-To-L1
004410     else
004420              compute WS-To-L1 rounded = WS-Gross * Per-L1-Bps / 10000
004430     end-if.
004440*
004450     if       WS-L2-User-Id = zero
004460              move zero to WS-To-L2
004470     else
004480              compute WS-To-L2 rounded = WS-Gross * Per-L2-Bps / 10000
004490     end-if.
004500*
004510     compute  WS-Retention = WS-Gross - WS-To-User - WS-To-L1 - WS-To-L2.
004520 aa030-exit.  exit.
004530*
004540 ab020-Search-Referral.
004550     if       TR-User-Id (Ref-Idx) = TT-User-Id (Tot-Idx)
004560              move "Y" to WS-Found-Sw
004570     end-if.
004580 ab020-exit.  exit.
004590*
004600 aa060-Close-Period             section.
004610***************************************
004620* PERIOD-PARMS is line sequential, no REWRITE - this is the
004630* one-record flavour of the old-master/new-master swap, output
004640* the single updated record back over the file just read at
004650* aa010.
004660*
004670     set      Per-Status-Closed to true.
004680     open     output Ce-Period-File.
004690     if       Per-File-Status not = "00"
004691              perform  zz040-Evaluate-Message thru zz040-exit
004700              display  CE003 Per-File-Status
004701              display  WS-Eval-Msg
004710              move     1 to WS-Term-Code
004720              goback.
004730     write    Ce-Period-Record.
004740     close    Ce-Period-File.
004750 aa060-exit.  exit.
004760*
004770 zz040-Evaluate-Message        section.
004780***************************************
004790     copy "cefstat.cpy" replacing ==MSG==    by ==WS-Eval-Msg==
004800                                  ==STATUS== by ==Per-File-Status==.
004810 zz040-exit.  exit.
