000010* 23/10/25 vbc - Created - FD for WALLET-TXNS, copies the shared
000020*                CE-Txn-Record layout - the LEDGER output used by
000030*                the same program is a distinct single-use FD, see
000040*                cewallet.cbl file section.
000050 fd  CE-Txn-File.
000060 copy "wscetxn.cob".
