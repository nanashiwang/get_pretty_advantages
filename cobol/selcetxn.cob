000010* 23/10/25 vbc - Created - select clause for WALLET-TXNS, the signed
000020*                posting file read by cewallet - line sequential,
000030*                no key, read sequentially in arrival order.
000040     select   CE-Txn-File     assign       "WALLET-TXNS"
000050                      organization line sequential
000060                      status       Txn-File-Status.
