000010********************************************
000020*                                          *
000030*  Common Working Storage For The Coin    *
000040*   Earning Settlement Suite (CE progs)   *
000050*                                          *
000060********************************************
000070* 19/10/25 vbc - Created for CE suite start of coding.
000080* 02/11/25 vbc - Added Run-Timestamp block for PAID stamping.
000090* 14/01/26 vbc - Y2K note: CC held explicitly in all CE dates, see
000100*                CE-Today-CC below - no 2-digit year stored anywhere.
000110*
000120 01  CE-Work-Dates.
000130     03  CE-Today-Date          pic 9(8)     comp.
000140     03  CE-Today-Date-X redefines CE-Today-Date.
000150         05  CE-Today-CC        pic 99.
000160         05  CE-Today-YY        pic 99.
000170         05  CE-Today-MM        pic 99.
000180         05  CE-Today-DD        pic 99.
000190     03  CE-Window-Start-Date   pic 9(8)     comp.
000200     03  CE-Window-End-Date     pic 9(8)     comp.
000205     03  filler                 pic x(04).
000210*
000220 01  CE-Run-Stamp.
000230     03  CE-Run-Timestamp       pic 9(14)    comp.
000240     03  CE-Run-Timestamp-X redefines CE-Run-Timestamp.
000250         05  CE-Run-CCYY        pic 9(4).
000260         05  CE-Run-MM          pic 99.
000270         05  CE-Run-DD          pic 99.
000280         05  CE-Run-HH          pic 99.
000290         05  CE-Run-MIN         pic 99.
000300         05  CE-Run-SS          pic 99.
000310     03  filler                 pic x(06).
000320*
000330 01  CE-Common-Counters.
000340     03  CE-Recs-Read           binary-long  unsigned value zero.
000350     03  CE-Recs-Written        binary-long  unsigned value zero.
000360     03  CE-Recs-Rejected       binary-long  unsigned value zero.
000370     03  CE-Sub-1               binary-long  unsigned value zero.
000380     03  CE-Sub-2               binary-long  unsigned value zero.
000385     03  filler                 pic x(04).
000390*
000400* 21/01/26 vbc - File-status fields for the master/detail files
000410*                shared across the CE suite - one program never
000420*                opens all of these, the unused ones just sit idle.
000430 01  CE-Common-File-Statuses.
000440     03  Usr-File-Status        pic xx      value "00".
000450     03  Ref-File-Status        pic xx      value "00".
000460     03  Ern-File-Status        pic xx      value "00".
000470     03  Per-File-Status        pic xx      value "00".
000480     03  Det-File-Status        pic xx      value "00".
000490     03  Wal-File-Status        pic xx      value "00".
000500     03  Txn-File-Status        pic xx      value "00".
000510     03  Ipp-File-Status        pic xx      value "00".
000520     03  Env-File-Status        pic xx      value "00".
000525     03  filler                 pic x(04).
000530*
000540 01  CE-Common-Error-Messages.
000550* System wide - shared across all CE programs
000560     03  CE001           pic x(40) value "CE001 Required input file not present -".
000570     03  CE002           pic x(40) value "CE002 Read error on file - status = ".
000580     03  CE003           pic x(40) value "CE003 Write error on file - status = ".
000590     03  CE004           pic x(40) value "CE004 Working table full - see WS-Max-".
000600     03  CE005           pic x(35) value "CE005 Run aborted - see msg above.".
000605     03  filler                 pic x(05).
