000010* 19/10/25 vbc - Created - select clause for REFERRALS, line sequential
000020*                per CE file standards, fixed layout, no key - read
000030*                whole file into a table, see aa010 of each program.
000040     select   CE-Referral-File     assign       "REFERRALS"
000050                      organization line sequential
000060                      status       Ref-File-Status.
